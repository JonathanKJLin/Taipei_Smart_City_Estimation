000100*----------------------------------------------------------------         
000110*    PLAMOUNT.CBL                                                         
000120*    Amount Calculation Engine - recomputes the vertical sum of           
000130*    line items against the voucher's declared total, and the             
000140*    horizontal unit-price times quantity extension on each item.         
000150*----------------------------------------------------------------         
000160*    88-06-14  RVD  ORIGINAL FOR VOUCHER EXTENSION CHECK          AP0230  
000170*    97-06-30  LFN  REWORKED FOR ESTIMATION LINE ITEMS            AP0398  
000180*----------------------------------------------------------------         
000190                                                                          
000200 2500-VERTICAL-SUM-CHECK.                                                 
000210*    SUMS ITM-ITEM-AMOUNT OVER THE VOUCHER'S ITEMS (ACCUMULATED           
000220*    BY 2550 AS EACH ITEM IS READ) AND COMPARES AGAINST THE               
000230*    DECLARED-TOTAL WITHIN THE STANDARD PENNY TOLERANCE.                  
000240     COMPUTE WCT-TOLERANCE-DELTA =                                        
000250         WCA-CALC-TOTAL - VCH-DECLARED-TOTAL.                             
000260     PERFORM 8000-WITHIN-TOLERANCE THRU 8000-EXIT.                        
000270     IF WCT-WITHIN-TOLERANCE                                              
000280         MOVE "PASS" TO WCA-VERT-STATUS                                   
000290     ELSE                                                                 
000300         MOVE "FAIL" TO WCA-VERT-STATUS                                   
000310         MOVE "VERTICAL-SUM" TO RPT-ERROR-FIELD-NAME                      
000320         MOVE WCA-CALC-TOTAL TO RPT-ED-COMPUTED                           
000330         MOVE VCH-DECLARED-TOTAL TO RPT-ED-DECLARED                       
000340         MOVE WCT-TOLERANCE-DELTA TO RPT-ED-DIFFERENCE                    
000350         PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT              
000360     END-IF.                                                              
000370     MOVE WCA-VERT-STATUS TO RSL-VERT-STATUS.                             
000380 2500-EXIT.                                                               
000390     EXIT.                                                                
000400                                                                          
000410 2550-READ-ITEMS-FOR-VOUCHER.                                             
000420*    READS VCH-ITEM-COUNT ITEM-FILE RECORDS BELONGING TO THE              
000430*    CURRENT VOUCHER, RUNNING THE HORIZONTAL CHECK ON EACH AND            
000440*    ACCUMULATING THE VERTICAL-SUM WORK TOTAL AS IT GOES.                 
000450     MOVE 0 TO WCA-CALC-TOTAL WCA-ITEM-FAIL-COUNT                         
000460         WCT-ITEMS-READ-CT.                                               
000470     PERFORM 2560-READ-ONE-ITEM-AND-CHECK THRU 2560-EXIT                  
000480         VARYING WCA-ITEM-SUB FROM 1 BY 1                                 
000490             UNTIL WCA-ITEM-SUB > VCH-ITEM-COUNT.                         
000500 2550-EXIT.                                                               
000510     EXIT.                                                                
000520                                                                          
000530 2560-READ-ONE-ITEM-AND-CHECK.                                            
000540     READ ITEM-FILE                                                       
000550         AT END GO TO 2550-EXIT                                           
000560     END-READ.                                                            
000570     ADD 1 TO WCT-ITEMS-READ-CT.                                          
000580     ADD ITM-ITEM-AMOUNT TO WCA-CALC-TOTAL.                               
000590     PERFORM 2600-HORIZONTAL-ITEM-CHECK THRU 2600-EXIT.                   
000600 2560-EXIT.                                                               
000610     EXIT.                                                                
000620                                                                          
000630 2600-HORIZONTAL-ITEM-CHECK.                                              
000640*    COMPUTED = UNIT-PRICE TIMES QUANTITY, ROUNDED HALF-UP TO             
000650*    TWO DECIMALS, CHECKED AGAINST THE DECLARED ITEM AMOUNT.              
000660     COMPUTE WCA-CALC-ITEM-AMOUNT ROUNDED =                               
000670         ITM-UNIT-PRICE * ITM-QUANTITY.                                   
000680     COMPUTE WCT-TOLERANCE-DELTA =                                        
000690         WCA-CALC-ITEM-AMOUNT - ITM-ITEM-AMOUNT.                          
000700     PERFORM 8000-WITHIN-TOLERANCE THRU 8000-EXIT.                        
000710     IF NOT WCT-WITHIN-TOLERANCE                                          
000720         ADD 1 TO WCA-ITEM-FAIL-COUNT                                     
000730         MOVE "ITEM EXTENSION" TO RPT-ERROR-FIELD-NAME                    
000740         MOVE WCA-CALC-ITEM-AMOUNT TO RPT-ED-COMPUTED                     
000750         MOVE ITM-ITEM-AMOUNT TO RPT-ED-DECLARED                          
000760         MOVE WCT-TOLERANCE-DELTA TO RPT-ED-DIFFERENCE                    
000770         PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT              
000780     END-IF.                                                              
000790 2600-EXIT.                                                               
000800     EXIT.                                                                
000810                                                                          
000820 2650-SET-HORIZONTAL-STATUS.                                              
000830*    VOUCHER-LEVEL HORIZONTAL STATUS IS FAIL IF ANY ITEM                  
000840*    FAILED; THE FAILING-ITEM COUNT IS CARRIED FOR THE REPORT.            
000850     IF WCA-ITEM-FAIL-COUNT > 0                                           
000860         MOVE "FAIL" TO WCA-HORIZ-STATUS                                  
000870     ELSE                                                                 
000880         MOVE "PASS" TO WCA-HORIZ-STATUS                                  
000890     END-IF.                                                              
000900     MOVE WCA-HORIZ-STATUS TO RSL-HORIZ-STATUS.                           
000910 2650-EXIT.                                                               
000920     EXIT.                                                                
000930*----------------------------------------------------------------         
