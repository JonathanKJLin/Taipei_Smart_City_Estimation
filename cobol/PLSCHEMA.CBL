000100*----------------------------------------------------------------         
000110*    PLSCHEMA.CBL                                                         
000120*    Schema Validator - required-field, range and enumeration             
000130*    checks run on the normalized voucher header before any               
000140*    arithmetic check is attempted.                                       
000150*----------------------------------------------------------------         
000160*    87-11-02  RVD  ORIGINAL FOR VOUCHER EDIT SCREEN              AP0201  
000170*    97-06-30  LFN  REWORKED FOR ESTIMATION SCHEMA CHECKS         AP0398  
000180*    00-01-18  LFN  ADDED PERIOD-DATE FLAG CHECK - A SCHEMA       AP0430  
000190*    00-01-18  LFN    FAIL SINCE THE NORMALIZER COULD NOT         AP0430  
000200*    00-01-18  LFN    MAKE CALENDAR SENSE OF THE FIELD            AP0430  
000210*    00-01-18  LFN  ADDED PROGRESS-PCT RANGE CHECK - PRINTS       AP0430  
000220*    00-01-18  LFN    A WARNING LINE BUT DOES NOT COUNT           AP0430  
000230*    00-01-18  LFN    AGAINST THE SCHEMA PASS/FAIL RATIO          AP0430  
000240*    06-03-14  DMK  ADDED PERIOD-DATE WINDOW CHECK - A DATE       AP0521  
000250*    06-03-14  DMK    CAN PASS THE CALENDAR TEST AND STILL BE     AP0521  
000260*    06-03-14  DMK    AN OCR DIGIT SWAP, SO RANGE-TEST IT         AP0521  
000270*    06-03-14  DMK    AGAINST THE SHOP'S OPERATING WINDOW         AP0521  
000280*----------------------------------------------------------------         
000290                                                                          
000300 2400-SCHEMA-VALIDATE-HEADER.                                             
000310*    THE COMPUTED/DECLARED/DIFFERENCE COLUMNS ARE MEANINGLESS FOR         
000320*    A SCHEMA ERROR - ZEROED HERE SO THEY DO NOT CARRY A STALE            
000330*    MONEY FIGURE FORWARD FROM A PRIOR VOUCHER'S ARITHMETIC CHECK.        
000340     MOVE 0 TO WCF-CHECKS-PASSED-CT WCF-CHECKS-TOTAL-CT.                  
000350     MOVE 0 TO RPT-ED-COMPUTED RPT-ED-DECLARED RPT-ED-DIFFERENCE.         
000360     PERFORM 2410-CHECK-REQUIRED-FIELDS THRU 2410-EXIT.                   
000370     PERFORM 2420-CHECK-DOC-TYPE-ENUM THRU 2420-EXIT.                     
000380     PERFORM 2430-CHECK-AMOUNT-RANGES THRU 2430-EXIT.                     
000390     PERFORM 2440-CHECK-ROUNDING-RULE-ENUM THRU 2440-EXIT.                
000400     PERFORM 2450-CHECK-PERIOD-DATE THRU 2450-EXIT.                       
000410     PERFORM 2460-CHECK-PERCENTAGE-RANGE THRU 2460-EXIT.                  
000420     PERFORM 2470-CHECK-PERIOD-DATE-WINDOW THRU 2470-EXIT.                
000430     IF WCF-CHECKS-PASSED-CT = WCF-CHECKS-TOTAL-CT                        
000440         MOVE "PASS" TO RSL-SCHEMA-STATUS                                 
000450     ELSE                                                                 
000460         MOVE "FAIL" TO RSL-SCHEMA-STATUS                                 
000470     END-IF.                                                              
000480 2400-EXIT.                                                               
000490     EXIT.                                                                
000500                                                                          
000510 2410-CHECK-REQUIRED-FIELDS.                                              
000520*    DOC-ID NON-BLANK, DOC-TYPE NON-BLANK, PERIOD-NUMBER AT               
000530*    LEAST 1.  EACH PASSING SUB-TEST BUMPS BOTH COUNTERS SO               
000540*    THE VALIDATION CONFIDENCE SCORE SEES THE SAME RATIO.                 
000550     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
000560     IF VCH-DOC-ID NOT = SPACE                                            
000570         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
000580     ELSE                                                                 
000590         MOVE "DOC-ID" TO RPT-ERROR-FIELD-NAME                            
000600         MOVE "REQUIRED FIELD IS BLANK" TO RPT-ERROR-DETAIL               
000610         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
000620     END-IF.                                                              
000630     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
000640     IF VCH-DOC-TYPE NOT = SPACE                                          
000650         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
000660     ELSE                                                                 
000670         MOVE "DOC-TYPE" TO RPT-ERROR-FIELD-NAME                          
000680         MOVE "REQUIRED FIELD IS BLANK" TO RPT-ERROR-DETAIL               
000690         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
000700     END-IF.                                                              
000710     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
000720     IF VCH-PERIOD-NUMBER NOT LESS THAN 1                                 
000730         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
000740     ELSE                                                                 
000750         MOVE "PERIOD-NUMBER" TO RPT-ERROR-FIELD-NAME                     
000760         MOVE "MUST BE 1 OR GREATER" TO RPT-ERROR-DETAIL                  
000770         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
000780     END-IF.                                                              
000790 2410-EXIT.                                                               
000800     EXIT.                                                                
000810                                                                          
000820 2420-CHECK-DOC-TYPE-ENUM.                                                
000830     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
000840     IF VCH-DOC-TYPE-ESTIMATION                                           
000850         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
000860     ELSE                                                                 
000870         MOVE "DOC-TYPE" TO RPT-ERROR-FIELD-NAME                          
000880         MOVE "NOT THE ESTIMATION DOCUMENT TYPE" TO                       
000890             RPT-ERROR-DETAIL                                             
000900         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
000910     END-IF.                                                              
000920 2420-EXIT.                                                               
000930     EXIT.                                                                
000940                                                                          
000950 2430-CHECK-AMOUNT-RANGES.                                                
000960*    C,D,E,F,G,H,K MUST NOT BE NEGATIVE; CURRENT-TOTAL-AMOUNT             
000970*    MUST BE GREATER THAN ZERO.                                           
000980     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
000990     IF VCH-AMT-C NOT LESS THAN ZERO AND VCH-AMT-D NOT LESS               
001000             THAN ZERO AND VCH-AMT-E NOT LESS THAN ZERO AND               
001010             VCH-AMT-F NOT LESS THAN ZERO AND VCH-AMT-G NOT               
001020             LESS THAN ZERO AND VCH-AMT-H NOT LESS THAN ZERO              
001030             AND VCH-AMT-K NOT LESS THAN ZERO                             
001040         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
001050     ELSE                                                                 
001060         MOVE "AMOUNT FIELDS" TO RPT-ERROR-FIELD-NAME                     
001070         MOVE "C,D,E,F,G,H OR K IS NEGATIVE" TO RPT-ERROR-DETAIL          
001080         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
001090     END-IF.                                                              
001100     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
001110     IF VCH-CURRENT-TOTAL-AMOUNT > ZERO                                   
001120         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
001130     ELSE                                                                 
001140         MOVE "CURRENT-TOTAL-AMOUNT" TO RPT-ERROR-FIELD-NAME              
001150         MOVE "MUST BE GREATER THAN ZERO" TO RPT-ERROR-DETAIL             
001160         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
001170     END-IF.                                                              
001180 2430-EXIT.                                                               
001190     EXIT.                                                                
001200                                                                          
001210 2440-CHECK-ROUNDING-RULE-ENUM.                                           
001220*    BLANK DEFAULTS TO ROUND RATHER THAN FAILING THE VOUCHER.             
001230     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
001240     IF VCH-ROUNDING-RULE = SPACE                                         
001250         MOVE "ROUND" TO VCH-ROUNDING-RULE                                
001260     END-IF.                                                              
001270     IF VCH-RULE-ROUND OR VCH-RULE-FLOOR OR VCH-RULE-CEIL                 
001280         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
001290     ELSE                                                                 
001300         MOVE "ROUNDING-RULE" TO RPT-ERROR-FIELD-NAME                     
001310         MOVE "NOT ROUND, FLOOR OR CEIL" TO RPT-ERROR-DETAIL              
001320         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
001330     END-IF.                                                              
001340 2440-EXIT.                                                               
001350     EXIT.                                                                
001360                                                                          
001370 2450-CHECK-PERIOD-DATE.                                                  
001380*    THE NORMALIZER (PLNORM.CBL) ALREADY TRIED ALL FIVE DATE              
001390*    FORMS AND SET WDT-DATE-FLAGGED WHEN NONE OF THEM PARSED OR           
001400*    THE RESULT FAILED THE CALENDAR TEST - AN UNUSABLE PERIOD             
001410*    DATE IS A SCHEMA FAILURE, NOT JUST A WARNING.                        
001420     ADD 1 TO WCF-CHECKS-TOTAL-CT.                                        
001430     IF NOT WDT-DATE-FLAGGED                                              
001440         ADD 1 TO WCF-CHECKS-PASSED-CT                                    
001450     ELSE                                                                 
001460         MOVE "PERIOD-DATE" TO RPT-ERROR-FIELD-NAME                       
001470         MOVE "UNPARSEABLE OR INVALID DATE" TO RPT-ERROR-DETAIL           
001480         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
001490     END-IF.                                                              
001500 2450-EXIT.                                                               
001510     EXIT.                                                                
001520                                                                          
001530 2460-CHECK-PERCENTAGE-RANGE.                                             
001540*    PROGRESS-PCT OUTSIDE 0-100 IS A WARNING ON THE REPORT, NOT           
001550*    A SCHEMA FAILURE, SO THE CHECKS-PASSED/CHECKS-TOTAL RATIO            
001560*    IS LEFT ALONE HERE - ONLY THE EXPLANATION LINE PRINTS.               
001570     IF VCH-PROGRESS-PCT < 0 OR VCH-PROGRESS-PCT > 100                    
001580         MOVE "PROGRESS-PCT" TO RPT-ERROR-FIELD-NAME                      
001590         MOVE "WARN - PCT OUTSIDE 0-100 RANGE" TO                         
001600             RPT-ERROR-DETAIL                                             
001610         PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                     
001620     END-IF.                                                              
001630 2460-EXIT.                                                               
001640     EXIT.                                                                
001650                                                                          
001660 2470-CHECK-PERIOD-DATE-WINDOW.                                           
001670*    A DATE THAT PARSED AND PASSED THE CALENDAR TEST CAN STILL BE         
001680*    AN OCR DIGIT SWAP - THE SHOP'S OPERATING WINDOW IS 1986              
001690*    THROUGH 2079 (WSDATE01'S WDT-WINDOW-LOW/HIGH-SERIAL).  OUT           
001700*    OF WINDOW IS A WARNING, LIKE THE PERCENTAGE CHECK ABOVE, NOT         
001710*    A SCHEMA FAILURE, SO THE CHECKS-PASSED/CHECKS-TOTAL RATIO IS         
001720*    LEFT ALONE.  THE EXPLANATION LINE REPORTS HOW MANY DAYS              
001730*    OUTSIDE THE WINDOW THE DATE LANDS.                                   
001740     IF NOT WDT-DATE-FLAGGED                                              
001750         PERFORM 1920-DATE-TO-SERIAL THRU 1920-EXIT                       
001760         MOVE WDT-DATE-1-SERIAL TO WDT-CHECK-SERIAL                       
001770         MOVE WDT-WINDOW-LOW-SERIAL TO WDT-DATE-1-SERIAL                  
001780         MOVE WDT-WINDOW-HIGH-SERIAL TO WDT-DATE-2-SERIAL                 
001790         PERFORM 1950-DATE-IN-RANGE-TEST THRU 1950-EXIT                   
001800         IF NOT WDT-DATE-IN-RANGE                                         
001810             IF WDT-CHECK-SERIAL < WDT-WINDOW-LOW-SERIAL                  
001820                 MOVE WDT-CHECK-SERIAL TO WDT-DATE-2-SERIAL               
001830                 MOVE WDT-WINDOW-LOW-SERIAL TO WDT-DATE-1-SERIAL          
001840             ELSE                                                         
001850                 MOVE WDT-WINDOW-HIGH-SERIAL TO WDT-DATE-1-SERIAL         
001860                 MOVE WDT-CHECK-SERIAL TO WDT-DATE-2-SERIAL               
001870             END-IF                                                       
001880             PERFORM 1900-DAYS-BETWEEN THRU 1900-EXIT                     
001890             MOVE WDT-DAYS-BETWEEN-RESULT TO RPT-ED-DIFFERENCE            
001900             MOVE "PERIOD-DATE" TO RPT-ERROR-FIELD-NAME                   
001910             MOVE "WARN - DATE OUTSIDE WINDOW" TO RPT-ERROR-DETAIL        
001920             PERFORM 2480-LOG-SCHEMA-ERROR THRU 2480-EXIT                 
001930         END-IF                                                           
001940     END-IF.                                                              
001950 2470-EXIT.                                                               
001960     EXIT.                                                                
001970                                                                          
001980 2480-LOG-SCHEMA-ERROR.                                                   
001990*    PRINTS ONE EXPLANATORY LINE ON THE REPORT NAMING THE                 
002000*    PARAGRAPH THAT RAISED THE VIOLATION.  THE CALLING                    
002010*    PARAGRAPH HAS ALREADY MOVED THE FIELD NAME TO                        
002020*    RPT-ERROR-FIELD-NAME BEFORE FALLING IN HERE.                         
002030     PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT.                 
002040 2480-EXIT.                                                               
002050     EXIT.                                                                
002060*----------------------------------------------------------------         
