000100*----------------------------------------------------------------         
000110*    PLNORM.CBL                                                           
000120*    Data Normalizer - strips OCR noise out of the raw                    
000130*    document-id field and reshapes the period-date field into            
000140*    ISO form before any check paragraph is allowed to look at            
000150*    either one.                                                          
000160*----------------------------------------------------------------         
000170*    97-06-30  LFN  ORIGINAL FOR ESTIMATION NORMALIZER            AP0398  
000180*    98-11-30  LFN  Y2K REVIEW - DATE NORM UNCHANGED              AP0411  
000190*    00-01-18  LFN  REBUILT DATE NORM - 5 INPUT FORMS, ISO        AP0430  
000200*    00-01-18  LFN    OUTPUT, FLAG-AND-PASS-THROUGH ON A BAD      AP0430  
000210*    00-01-18  LFN    DATE INSTEAD OF A SILENT RANGE CHECK        AP0430  
000220*    01-11-05  JRH  AMOUNT NORMALIZER PULLED - VOUCHER FILE       AP0452  
000230*    01-11-05  JRH    CARRIES NO RAW TEXT AMOUNT FIELD, SO THE    AP0452  
000240*    01-11-05  JRH    OLD STRIP/ACCUMULATE LOGIC NEVER RAN AND    AP0452  
000250*    01-11-05  JRH    MIS-HANDLED THE DECIMAL POINT ANYWAY        AP0452  
000260*----------------------------------------------------------------         
000270                                                                          
000280 2100-NORMALIZE-DOC-ID.                                                   
000290*    UPPERCASES AND STRIPS ANYTHING NOT A-Z, 0-9 OR HYPHEN OUT            
000300*    OF THE INCOMING DOCUMENT ID STRING.                                  
000310     MOVE VCH-DOC-ID TO WNM-RAW-DOCID.                                    
000320     MOVE SPACE TO WNM-CLEAN-DOCID.                                       
000330     MOVE 1 TO WNM-DOCID-OUT-SUB.                                         
000340     PERFORM 2150-STRIP-ONE-DOCID-CHAR THRU 2150-EXIT                     
000350         VARYING WNM-DOCID-SUB FROM 1 BY 1                                
000360             UNTIL WNM-DOCID-SUB > 20.                                    
000370     MOVE WNM-CLEAN-DOCID TO VCH-DOC-ID.                                  
000380 2100-EXIT.                                                               
000390     EXIT.                                                                
000400                                                                          
000410 2150-STRIP-ONE-DOCID-CHAR.                                               
000420     MOVE WNM-RAW-DOCID (WNM-DOCID-SUB:1) TO WNM-DOCID-CHAR.              
000430     IF WNM-DOCID-CHAR-VALID                                              
000440         MOVE WNM-DOCID-CHAR TO                                           
000450             WNM-CLEAN-DOCID (WNM-DOCID-OUT-SUB:1)                        
000460         ADD 1 TO WNM-DOCID-OUT-SUB                                       
000470     END-IF.                                                              
000480 2150-EXIT.                                                               
000490     EXIT.                                                                
000500                                                                          
000510 2300-NORMALIZE-PERIOD-DATE.                                              
000520*    DISPATCHES ON WHETHER BYTE 5 OF THE INCOMING 10-BYTE                 
000530*    STRING IS A DIGIT - A NUMERIC BYTE 5 MEANS AN 8-DIGIT                
000540*    UNDELIMITED CCYYMMDD, ANYTHING ELSE MEANS A CCYY?MM?DD               
000550*    LAYOUT AND THE DELIMITER BYTE ITSELF IS NEVER TESTED, SO             
000560*    THE DASH, SLASH, DOT AND LOCALIZED YEAR/MONTH/DAY MARKER             
000570*    FORMS ALL FALL THROUGH THE SAME PARSE.  AN UNPARSEABLE OR            
000580*    OUT-OF-CALENDAR DATE IS LEFT EXACTLY AS RECEIVED AND                 
000590*    WDT-DATE-FLAGGED IS SET FOR THE SCHEMA VALIDATOR TO CATCH.           
000600     MOVE VCH-PERIOD-DATE TO WDT-RAW-DATE.                                
000610     MOVE SPACE TO WDT-DATE-FLAGGED-SW.                                   
000620     IF WDT-RAW-DATE (5:1) IS NUMERIC                                     
000630         PERFORM 2310-PARSE-UNDELIMITED-DATE THRU 2310-EXIT               
000640     ELSE                                                                 
000650         PERFORM 2320-PARSE-DELIMITED-DATE THRU 2320-EXIT                 
000660     END-IF.                                                              
000670     IF NOT WDT-DATE-FLAGGED                                              
000680         MOVE WDT-PARSE-CCYY TO WDT-ISO-CCYY                              
000690         MOVE WDT-PARSE-MM TO WDT-ISO-MM                                  
000700         MOVE WDT-PARSE-DD TO WDT-ISO-DD                                  
000710         PERFORM 1850-VALIDATE-CALENDAR-DATE THRU 1850-EXIT               
000720     END-IF.                                                              
000730     IF WDT-DATE-FLAGGED                                                  
000740         MOVE VCH-PERIOD-DATE TO WDT-NORMALIZED-DATE                      
000750     ELSE                                                                 
000760         MOVE WDT-PARSE-CCYY TO WDT-NRM-CCYY                              
000770         MOVE WDT-PARSE-MM TO WDT-NRM-MM                                  
000780         MOVE WDT-PARSE-DD TO WDT-NRM-DD                                  
000790         MOVE WDT-NORMALIZED-DATE TO VCH-PERIOD-DATE                      
000800     END-IF.                                                              
000810 2300-EXIT.                                                               
000820     EXIT.                                                                
000830                                                                          
000840 2310-PARSE-UNDELIMITED-DATE.                                             
000850*    THE LEFTMOST 8 BYTES ARE A BARE CCYYMMDD STRING - THE                
000860*    TRAILING TWO BYTES OF THE 10-BYTE FIELD ARE UNUSED.                  
000870     IF WDT-RAW-DATE (1:8) NOT NUMERIC                                    
000880         SET WDT-DATE-FLAGGED TO TRUE                                     
000890     ELSE                                                                 
000900         MOVE WDT-RAW-DATE (1:4) TO WDT-PARSE-CCYY                        
000910         MOVE WDT-RAW-DATE (5:2) TO WDT-PARSE-MM                          
000920         MOVE WDT-RAW-DATE (7:2) TO WDT-PARSE-DD                          
000930     END-IF.                                                              
000940 2310-EXIT.                                                               
000950     EXIT.                                                                
000960                                                                          
000970 2320-PARSE-DELIMITED-DATE.                                               
000980*    A CCYY?MM?DD LAYOUT WHERE THE TWO DELIMITER BYTES ARE                
000990*    SKIPPED WITHOUT CARING WHAT CHARACTER FILLS THEM - COVERS            
001000*    THE DASH, SLASH, DOT AND LOCALIZED-MARKER FORMS ALIKE.               
001010     IF WDT-RAW-DATE (1:4) NOT NUMERIC                                    
001020         OR WDT-RAW-DATE (6:2) NOT NUMERIC                                
001030         OR WDT-RAW-DATE (9:2) NOT NUMERIC                                
001040         SET WDT-DATE-FLAGGED TO TRUE                                     
001050     ELSE                                                                 
001060         MOVE WDT-RAW-DATE (1:4) TO WDT-PARSE-CCYY                        
001070         MOVE WDT-RAW-DATE (6:2) TO WDT-PARSE-MM                          
001080         MOVE WDT-RAW-DATE (9:2) TO WDT-PARSE-DD                          
001090     END-IF.                                                              
001100 2320-EXIT.                                                               
001110     EXIT.                                                                
001120*----------------------------------------------------------------         
