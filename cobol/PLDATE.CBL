000100*----------------------------------------------------------------         
000110*    PLDATE.CBL                                                           
000120*    Date Utilities - calendar-date validation, Julian-style              
000130*    day-count conversion, days-between two dates and the                 
000140*    in-range test the Schema Validator uses to catch a period            
000150*    date that parses fine but lands outside the shop's own               
000160*    operating window (an OCR digit swap the calendar check               
000170*    alone cannot catch).                                                 
000180*----------------------------------------------------------------         
000190*    86-01-08  RVD  ORIGINAL DATE-PROMPT VALIDATION               AP0098  
000200*    97-06-30  LFN  REWORKED FOR ESTIMATION PERIOD DATES          AP0398  
000210*    98-11-30  LFN  Y2K REVIEW - CCYY ALREADY 4-DIGIT, OK         AP0411  
000220*    06-03-14  DMK  WIRED DAYS-BETWEEN/DATE-TO-SERIAL/IN-RANGE    AP0521  
000230*    06-03-14  DMK    INTO THE SCHEMA VALIDATOR'S NEW PERIOD-     AP0521  
000240*    06-03-14  DMK    DATE WINDOW CHECK - THESE THREE SAT UNUSED  AP0521  
000250*    06-03-14  DMK    SINCE THE TIME-TRIGGER CHECK COMPARES       AP0521  
000260*    06-03-14  DMK    ELAPSED-MONTHS DIRECTLY AND NEVER NEEDED    AP0521  
000270*    06-03-14  DMK    THEM.  ALSO FIXED 1950 - IT WAS A TWO-      AP0521  
000280*    06-03-14  DMK    VALUE COMPARE, NOT A TRUE RANGE TEST        AP0521  
000290*----------------------------------------------------------------         
000300                                                                          
000310 1850-VALIDATE-CALENDAR-DATE.                                             
000320*    BREAKS THE NORMALIZED CCYYMMDD DATE INTO ITS PIECES AND              
000330*    CHECKS THE MONTH AND DAY AGAINST THE MONTH-DAYS TABLE,               
000340*    INCLUDING THE FEBRUARY LEAP-YEAR ADJUSTMENT.                         
000350     MOVE SPACE TO WDT-DATE-FLAGGED-SW.                                   
000360     IF NOT WDT-MONTH-VALID                                               
000370         SET WDT-DATE-FLAGGED TO TRUE                                     
000380         GO TO 1850-EXIT                                                  
000390     END-IF.                                                              
000400     PERFORM 1870-TEST-LEAP-YEAR.                                         
000410     MOVE WDT-MONTH-DAYS (WDT-ISO-MM) TO WDT-YEAR-SUB.                    
000420     IF WDT-ISO-MM = 2 AND WDT-LEAP-YEAR                                  
000430         ADD 1 TO WDT-YEAR-SUB                                            
000440     END-IF.                                                              
000450     IF WDT-ISO-DD > WDT-YEAR-SUB OR WDT-ISO-DD < 1                       
000460         SET WDT-DATE-FLAGGED TO TRUE                                     
000470     END-IF.                                                              
000480 1850-EXIT.                                                               
000490     EXIT.                                                                
000500                                                                          
000510 1870-TEST-LEAP-YEAR.                                                     
000520*    STANDARD DIVISIBLE-BY-4-NOT-100-UNLESS-400 TEST, CARRIED             
000530*    FORWARD FROM THE ORIGINAL DATE-PROMPT SCREEN LOGIC.                  
000540     SET WDT-LEAP-YEAR TO FALSE.                                          
000550     DIVIDE WDT-ISO-CCYY BY 4 GIVING WDT-LEAP-QUOTIENT                    
000560         REMAINDER WDT-LEAP-REMAINDER-4.                                  
000570     IF WDT-LEAP-REMAINDER-4 = 0                                          
000580         DIVIDE WDT-ISO-CCYY BY 100 GIVING WDT-LEAP-QUOTIENT              
000590             REMAINDER WDT-LEAP-REMAINDER-100                             
000600         IF WDT-LEAP-REMAINDER-100 NOT = 0                                
000610             SET WDT-LEAP-YEAR TO TRUE                                    
000620         ELSE                                                             
000630             DIVIDE WDT-ISO-CCYY BY 400 GIVING WDT-LEAP-QUOTIENT          
000640                 REMAINDER WDT-LEAP-REMAINDER-400                         
000650             IF WDT-LEAP-REMAINDER-400 = 0                                
000660                 SET WDT-LEAP-YEAR TO TRUE                                
000670             END-IF                                                       
000680         END-IF                                                           
000690     END-IF.                                                              
000700 1870-EXIT.                                                               
000710     EXIT.                                                                
000720                                                                          
000730 1900-DAYS-BETWEEN.                                                       
000740*    RETURNS WDT-DATE-2-SERIAL MINUS WDT-DATE-1-SERIAL IN                 
000750*    WDT-DAYS-BETWEEN-RESULT - THE CALLER LOADS BOTH SERIALS              
000760*    FIRST (VIA 1920-DATE-TO-SERIAL OR A MOVE OF ITS OWN).                
000770     COMPUTE WDT-DAYS-BETWEEN-RESULT =                                    
000780         WDT-DATE-2-SERIAL - WDT-DATE-1-SERIAL.                           
000790 1900-EXIT.                                                               
000800     EXIT.                                                                
000810                                                                          
000820 1920-DATE-TO-SERIAL.                                                     
000830*    ROUGH 360-DAY-YEAR SERIAL USED ONLY FOR DAY-DIFFERENCE               
000840*    ARITHMETIC, NOT FOR CALENDAR DISPLAY - SAME SHORTCUT THE             
000850*    SHOP HAS USED SINCE THE ORIGINAL DATE-PROMPT ROUTINE.                
000860     COMPUTE WDT-DATE-1-SERIAL =                                          
000870         (WDT-PARSE-CCYY * 360) + (WDT-PARSE-MM * 30)                     
000880             + WDT-PARSE-DD.                                              
000890 1920-EXIT.                                                               
000900     EXIT.                                                                
000910                                                                          
000920 1950-DATE-IN-RANGE-TEST.                                                 
000930*    TESTS WDT-CHECK-SERIAL AGAINST THE INCLUSIVE RANGE BOUNDED           
000940*    BY WDT-DATE-1-SERIAL (LOW) AND WDT-DATE-2-SERIAL (HIGH) -            
000950*    THE CALLER LOADS ALL THREE BEFORE PERFORMING THIS PARAGRAPH.         
000960     SET WDT-DATE-IN-RANGE TO FALSE.                                      
000970     IF WDT-CHECK-SERIAL NOT LESS THAN WDT-DATE-1-SERIAL AND              
000980             WDT-CHECK-SERIAL NOT GREATER THAN WDT-DATE-2-SERIAL          
000990         SET WDT-DATE-IN-RANGE TO TRUE                                    
001000     END-IF.                                                              
001010 1950-EXIT.                                                               
001020     EXIT.                                                                
001030*----------------------------------------------------------------         
