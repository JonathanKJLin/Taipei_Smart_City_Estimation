000100*----------------------------------------------------------------         
000110*    PLPAYCND.CBL                                                         
000120*    Payment Condition Engine - validates each structured                 
000130*    payment-condition record against the voucher's actual                
000140*    progress, acceptance and elapsed-time state, and converts            
000150*    an ordinal phase word into its numeric phase.                        
000160*----------------------------------------------------------------         
000170*    92-07-08  LFN  ORIGINAL PAYMENT-CONDITION ENGINE             AP0338  
000180*    98-11-30  LFN  Y2K REVIEW - NO DATE FIELDS HERE, OK          AP0411  
000190*----------------------------------------------------------------         
000200                                                                          
000210 2900-PAYCOND-VALIDATE-LOOP.                                              
000220*    READS AND VALIDATES EVERY PAYCOND-FILE RECORD BELONGING TO           
000230*    THE CURRENT VOUCHER.  NO CONDITIONS AT ALL IS A PASS.  THE           
000240*    PAYCOND-FILE IS CO-SEQUENCED WITH THE VOUCHER HEADERS, SO            
000250*    A LOOKAHEAD RECORD WHOSE DOC-ID NO LONGER MATCHES ENDS               
000260*    THE CURRENT VOUCHER'S GROUP.                                         
000270     MOVE SPACE TO WPC-ANY-FAIL-SW WPC-ANY-WARN-SW                        
000280         WPC-ANY-COND-SW.                                                 
000290     PERFORM 2920-READ-PAYCONDS-FOR-VOUCHER THRU 2920-EXIT                
000300         UNTIL WPC-PAYCOND-AT-EOF                                         
000310             OR PYC-DOC-ID NOT = VCH-DOC-ID.                              
000320     IF WPC-HAS-A-FAIL                                                    
000330         MOVE "FAIL" TO WPC-VOUCHER-PAYCOND-STATUS                        
000340     ELSE                                                                 
000350         IF WPC-HAS-A-WARN                                                
000360             MOVE "WARN" TO WPC-VOUCHER-PAYCOND-STATUS                    
000370         ELSE                                                             
000380             MOVE "PASS" TO WPC-VOUCHER-PAYCOND-STATUS                    
000390         END-IF                                                           
000400     END-IF.                                                              
000410     MOVE WPC-VOUCHER-PAYCOND-STATUS TO RSL-PAYCOND-STATUS.               
000420 2900-EXIT.                                                               
000430     EXIT.                                                                
000440                                                                          
000450 2920-READ-PAYCONDS-FOR-VOUCHER.                                          
000460*    THE LOOKAHEAD RECORD IS ALREADY SITTING IN THE PAYCOND               
000470*    RECORD AREA (READ BY 2990 AT THE BOTTOM OF THIS PARAGRAPH            
000480*    OR BY THE MAIN PROGRAM'S OPEN LOGIC) - VALIDATE IT, THEN             
000490*    READ THE NEXT ONE FOR THE NEXT PASS THROUGH THE LOOP.                
000500     SET WPC-HAS-CONDITIONS TO TRUE.                                      
000510     PERFORM 2910-PAYCOND-VALIDATE-ONE THRU 2910-EXIT.                    
000520     PERFORM 2990-READ-NEXT-PAYCOND THRU 2990-EXIT.                       
000530 2920-EXIT.                                                               
000540     EXIT.                                                                
000550                                                                          
000560 2910-PAYCOND-VALIDATE-ONE.                                               
000570     ADD 1 TO WCT-PAYCONDS-READ-CT.                                       
000580     EVALUATE TRUE                                                        
000590         WHEN PYC-TRIGGER-PROGRESS                                        
000600             IF VCH-PROGRESS-PCT NOT LESS THAN PYC-THRESHOLD              
000610                 MOVE "PASS" TO WPC-COND-STATUS                           
000620             ELSE                                                         
000630                 MOVE "FAIL" TO WPC-COND-STATUS                           
000640             END-IF                                                       
000650         WHEN PYC-TRIGGER-ACCEPTANCE                                      
000660             IF VCH-ACCEPTED                                              
000670                 MOVE "PASS" TO WPC-COND-STATUS                           
000680             ELSE                                                         
000690                 MOVE "FAIL" TO WPC-COND-STATUS                           
000700             END-IF                                                       
000710         WHEN PYC-TRIGGER-TIME                                            
000720             IF VCH-ELAPSED-MONTHS NOT LESS THAN PYC-THRESHOLD            
000730                 MOVE "PASS" TO WPC-COND-STATUS                           
000740             ELSE                                                         
000750                 MOVE "FAIL" TO WPC-COND-STATUS                           
000760             END-IF                                                       
000770         WHEN OTHER                                                       
000780             MOVE "WARN" TO WPC-COND-STATUS                               
000790     END-EVALUATE.                                                        
000800     PERFORM 2950-PHASE-WORD-TO-NUMBER THRU 2950-EXIT.                    
000810     IF WPC-COND-STATUS = "FAIL"                                          
000820         SET WPC-HAS-A-FAIL TO TRUE                                       
000830     END-IF.                                                              
000840     IF WPC-COND-STATUS = "WARN"                                          
000850         SET WPC-HAS-A-WARN TO TRUE                                       
000860     END-IF.                                                              
000870     PERFORM 9350-PRINT-PAYCOND-EXPLANATION THRU 9350-EXIT.               
000880 2910-EXIT.                                                               
000890     EXIT.                                                                
000900                                                                          
000910 2950-PHASE-WORD-TO-NUMBER.                                               
000920*    ONE THRU TEN CONVERT BY TABLE LOOKUP; A NUMERIC STRING IS            
000930*    TAKEN AS-IS; ANYTHING ELSE CONVERTS TO ZERO.                         
000940     MOVE 0 TO WPC-PHASE-NUMBER.                                          
000950     SET WPC-PHASE-FOUND TO FALSE.                                        
000960     PERFORM 2960-TEST-ONE-PHASE-WORD THRU 2960-EXIT                      
000970         VARYING WPC-PHASE-SUB FROM 1 BY 1                                
000980             UNTIL WPC-PHASE-SUB > 10.                                    
000990     IF NOT WPC-PHASE-FOUND                                               
001000         IF PYC-PHASE-WORD IS NUMERIC                                     
001010             MOVE PYC-PHASE-WORD TO WPC-PHASE-NUMBER                      
001020         END-IF                                                           
001030     END-IF.                                                              
001040 2950-EXIT.                                                               
001050     EXIT.                                                                
001060                                                                          
001070 2960-TEST-ONE-PHASE-WORD.                                                
001080     IF PYC-PHASE-WORD = WPC-PHASE-WORD-TEXT (WPC-PHASE-SUB)              
001090         MOVE WPC-PHASE-SUB TO WPC-PHASE-NUMBER                           
001100         SET WPC-PHASE-FOUND TO TRUE                                      
001110     END-IF.                                                              
001120 2960-EXIT.                                                               
001130     EXIT.                                                                
001140                                                                          
001150 2990-READ-NEXT-PAYCOND.                                                  
001160*    ADVANCES THE PAYCOND LOOKAHEAD RECORD; AT END-OF-FILE SETS           
001170*    THE SWITCH SO 2900'S LOOP TEST STOPS CLEANLY.                        
001180     READ PAYCOND-FILE                                                    
001190         AT END SET WPC-PAYCOND-AT-EOF TO TRUE                            
001200     END-READ.                                                            
001210 2990-EXIT.                                                               
001220     EXIT.                                                                
001230*----------------------------------------------------------------         
