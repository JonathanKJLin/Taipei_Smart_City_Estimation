000100*----------------------------------------------------------------         
000110*    WSFBK01.CBL                                                          
000120*    Working-storage for PLFBK.CBL - the feedback-analysis                
000130*    field/error-type control break, accuracy-impact figure               
000140*    and the improvement/rule finding text tables.                        
000150*----------------------------------------------------------------         
000160*    95-02-17  LFN  ORIGINAL FEEDBACK WORK AREA                   AP0380  
000170*    98-11-30  LFN  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        AP0411  
000180*    06-03-14  DMK  SPLIT DATE AND QUANTITY ONTO THEIR OWN        AP0522  
000190*    06-03-14  DMK    SUGGESTION SLOTS - WENT FROM 3 TO 4         AP0522  
000200*    06-03-14  DMK    CANNED TEXTS, EACH NOW FIELD-SPECIFIC       AP0522  
000210*    06-03-14  DMK  DROPPED THE IMPACT-RAW WHOLE/FRACTION         AP0523  
000220*    06-03-14  DMK    SPLIT - ACCURACY IMPACT NOW ROUNDS          AP0523  
000230*    06-03-14  DMK    NATIVE IN PLFBK.CBL                         AP0523  
000240*    06-03-14  DMK  ADDED THE NAMED REDEFINES OF THE COUNT        AP0523  
000250*    06-03-14  DMK    TABLE SO 4300 CAN REFERENCE THE             AP0523  
000260*    06-03-14  DMK    VALIDATION BUCKET BY NAME, NOT A BARE       AP0523  
000270*    06-03-14  DMK    SUBSCRIPT                                   AP0523  
000280*----------------------------------------------------------------         
000290                                                                          
000300 01  WFB-FIRST-RECORD-SW           PIC X.                                 
000310     88  WFB-FIRST-RECORD               VALUE "Y".                        
000320                                                                          
000330 01  WFB-ERROR-TYPE-COUNT-TABLE.                                          
000340     05  WFB-ERROR-TYPE-COUNT          OCCURS 4 TIMES                     
000350                                    COMP PIC S9(07).                      
000360 01  WFB-ERROR-TYPE-COUNT-NAMED REDEFINES                                 
000370                                    WFB-ERROR-TYPE-COUNT-TABLE.           
000380     05  WFB-AMOUNT-ERROR-CT           COMP PIC S9(07).                   
000390     05  WFB-DATE-ERROR-CT             COMP PIC S9(07).                   
000400     05  WFB-QUANTITY-ERROR-CT         COMP PIC S9(07).                   
000410     05  WFB-VALIDATION-ERROR-CT       COMP PIC S9(07).                   
000420                                                                          
000430 01  WFB-PRIORITY-CODE              PIC X(06).                            
000440     88  WFB-PRIORITY-IS-HIGH           VALUE "HIGH".                     
000450     88  WFB-PRIORITY-IS-MEDIUM         VALUE "MEDIUM".                   
000460                                                                          
000470 01  WFB-ERROR-TYPE-NAME-LITERAL.                                         
000480     05  FILLER               PIC X(12) VALUE "AMOUNT      ".             
000490     05  FILLER               PIC X(12) VALUE "DATE        ".             
000500     05  FILLER               PIC X(12) VALUE "QUANTITY    ".             
000510     05  FILLER               PIC X(12) VALUE "VALIDATION  ".             
000520 01  WFB-ERROR-TYPE-NAME-TABLE REDEFINES                                  
000530                                    WFB-ERROR-TYPE-NAME-LITERAL.          
000540     05  WFB-ERROR-TYPE-NAME        OCCURS 4 TIMES                        
000550                                    PIC X(12).                            
000560 01  WFB-ERROR-TYPE-FOUND-SW        PIC X.                                
000570     88  WFB-ERROR-TYPE-FOUND           VALUE "Y".                        
000580                                                                          
000590 01  WFB-SUGGEST-TEXT-LITERAL.                                            
000600     05  FILLER PIC X(60) VALUE                                           
000610         "STRIP THOUSANDS SEPARATORS BEFORE PARSING AMOUNT".              
000620     05  FILLER PIC X(60) VALUE                                           
000630         "ACCEPT MULTIPLE DATE FORMATS - SEPARATORS VARY".                
000640     05  FILLER PIC X(60) VALUE                                           
000650         "ALLOW DECIMAL QUANTITIES - NOT WHOLE NUMBERS ONLY".             
000660     05  FILLER PIC X(60) VALUE                                           
000670         "REVIEW OCR TEMPLATE AND PROMPT MAPPING FOR THIS FIELD".         
000680 01  WFB-SUGGEST-TEXT-TABLE REDEFINES WFB-SUGGEST-TEXT-LITERAL.           
000690     05  WFB-SUGGEST-TEXT           OCCURS 4 TIMES                        
000700                                    PIC X(60).                            
000710                                                                          
000720 77  WFB-PRIOR-FIELD-NAME          PIC X(20).                             
000730 77  WFB-CURRENT-FIELD-NAME        PIC X(20).                             
000740 77  WFB-FIELD-CORRECTION-CT       COMP PIC S9(07).                       
000750 77  WFB-TOTAL-CORRECTION-CT       COMP PIC S9(07).                       
000760 77  WFB-ACCURACY-IMPACT-PCT       PIC S9(03)V99.                         
000770 77  WFB-ERROR-TYPE-SUB            COMP PIC S9(04).                       
000780 77  WFB-SUGGEST-SUB               COMP PIC S9(04).                       
000790*----------------------------------------------------------------         
