000100*----------------------------------------------------------------         
000110*    SLPAYCND.CBL  -  FILE-CONTROL entry for PAYCOND-FILE                 
000120*----------------------------------------------------------------         
000130 SELECT PAYCOND-FILE                                                      
000140     ASSIGN TO "PAYCOND-FILE"                                             
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
