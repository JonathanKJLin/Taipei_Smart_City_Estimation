000100*----------------------------------------------------------------         
000110*    WSNORM01.CBL                                                         
000120*    Working-storage for PLNORM.CBL - the Data Normalizer                 
000130*    (period-date and document-id cleanup performed before any            
000140*    check paragraph sees the voucher fields).                            
000150*----------------------------------------------------------------         
000160*    97-06-30  LFN  ORIGINAL FOR ESTIMATION NORMALIZER            AP0398  
000170*    01-11-05  JRH  AMOUNT-NORMALIZER WORK FIELDS PULLED -        AP0452  
000180*    01-11-05  JRH    VOUCHER FILE CARRIES NO RAW TEXT AMOUNT     AP0452  
000190*----------------------------------------------------------------         
000200                                                                          
000210 01  WNM-DOCID-CHAR                PIC X.                                 
000220     88  WNM-DOCID-CHAR-VALID          VALUE "A" THRU "Z",                
000230                                              "0" THRU "9", "-".          
000240                                                                          
000250 77  WNM-RAW-DOCID                 PIC X(20).                             
000260 77  WNM-CLEAN-DOCID                PIC X(20).                            
000270 77  WNM-DOCID-SUB                 COMP PIC S9(04).                       
000280 77  WNM-DOCID-OUT-SUB             COMP PIC S9(04).                       
000290*----------------------------------------------------------------         
