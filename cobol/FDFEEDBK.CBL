000100*----------------------------------------------------------------         
000110*    FDFEEDBK.CBL                                                         
000120*    FEEDBACK-FILE  -  human-review correction record                     
000130*                                                                         
000140*    Input to the feedback-analysis batch, sorted by FBK-FIELD-           
000150*    NAME.  Each record is one reviewer correction applied to a           
000160*    voucher field already passed through the validation batch.           
000170*----------------------------------------------------------------         
000180*    93-05-14  LFN  ORIGINAL LAYOUT FOR REVIEW-QUEUE TIE-I        AP0355  
000190*    99-02-02  LFN  ERROR-TYPE WIDENED, Y2K DATE SWEEP            AP0412  
000200*----------------------------------------------------------------         
000210 FD  FEEDBACK-FILE                                                        
000220     LABEL RECORDS ARE STANDARD.                                          
000230                                                                          
000240 01  FEEDBACK-RECORD.                                                     
000250     05  FBK-DOC-ID                PIC X(20).                             
000260     05  FBK-FIELD-NAME             PIC X(20).                            
000270     05  FBK-FEEDBACK-TYPE          PIC X(10).                            
000280         88  FBK-TYPE-CORRECT           VALUE "CORRECT".                  
000290         88  FBK-TYPE-INCORRECT         VALUE "INCORRECT".                
000300         88  FBK-TYPE-PARTIAL           VALUE "PARTIAL".                  
000310     05  FBK-ERROR-TYPE             PIC X(12).                            
000320         88  FBK-ERROR-AMOUNT           VALUE "AMOUNT".                   
000330         88  FBK-ERROR-DATE             VALUE "DATE".                     
000340         88  FBK-ERROR-QUANTITY         VALUE "QUANTITY".                 
000350         88  FBK-ERROR-VALIDATION       VALUE "VALIDATION".               
000360     05  FILLER                     PIC X(08).                            
000370*----------------------------------------------------------------         
000380                                                                          
