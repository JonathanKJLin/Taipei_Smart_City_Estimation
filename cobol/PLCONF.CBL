000100*----------------------------------------------------------------         
000110*    PLCONF.CBL                                                           
000120*    Confidence Calculator - the four scores the batch reports            
000130*    alongside its own pass/fail findings: recognition, field             
000140*    mapping, validation pass-ratio, and the weighted overall.            
000150*----------------------------------------------------------------         
000160*    93-05-14  LFN  ORIGINAL CONFIDENCE WORK AREA                 AP0355  
000170*    98-11-30  LFN  Y2K REVIEW - NO DATE LOGIC HERE, NO CHANGE    AP0411  
000180*----------------------------------------------------------------         
000190                                                                          
000200 3000-COMPUTE-RECOGNITION-CONF.                                           
000210*    THIS BATCH CARRIES NO PER-PAGE SCANNER SCORES, SO THE                
000220*    DEFAULT RECOGNITION FIGURE OF 0.80 ALWAYS APPLIES.                   
000230     MOVE 0.8000 TO WCF-RECOGNITION-CONF.                                 
000240 3000-EXIT.                                                               
000250     EXIT.                                                                
000260                                                                          
000270 3010-COMPUTE-MAPPING-CONF.                                               
000280*    BASE = REQUIRED HEADER FIELDS PRESENT DIVIDED BY THE                 
000290*    REQUIRED-FIELD COUNT (THREE: DOC-ID, DOC-TYPE, CONTRACT-ID).         
000300*    QUALITY = MEAN OVER THE SAME FIELDS OF 1.0 WHEN POPULATED.           
000310     MOVE 3 TO WCF-FIELDS-EXPECTED-CT.                                    
000320     MOVE 0 TO WCF-FIELDS-PRESENT-CT.                                     
000330     IF VCH-DOC-ID NOT = SPACE                                            
000340         ADD 1 TO WCF-FIELDS-PRESENT-CT                                   
000350     END-IF.                                                              
000360     IF VCH-DOC-TYPE NOT = SPACE                                          
000370         ADD 1 TO WCF-FIELDS-PRESENT-CT                                   
000380     END-IF.                                                              
000390     IF VCH-CONTRACT-ID NOT = SPACE                                       
000400         ADD 1 TO WCF-FIELDS-PRESENT-CT                                   
000410     END-IF.                                                              
000420     MOVE WCF-FIELDS-PRESENT-CT TO WCF-FIELDS-MAPPED-CT.                  
000430     COMPUTE WCF-MAPPING-CONF ROUNDED =                                   
000440         ((WCF-FIELDS-PRESENT-CT / WCF-FIELDS-EXPECTED-CT) * 0.7)         
000450             + ((WCF-FIELDS-MAPPED-CT / WCF-FIELDS-EXPECTED-CT)           
000460                 * 0.3).                                                  
000470 3010-EXIT.                                                               
000480     EXIT.                                                                
000490                                                                          
000500 3020-COMPUTE-VALIDATION-CONF.                                            
000510*    PASSED CHECKS DIVIDED BY TOTAL CHECKS RUN; ONE WHEN NO               
000520*    CHECKS RAN AT ALL (THE SCHEMA VALIDATOR COUNTERS ARE                 
000530*    REUSED HERE SINCE THEY SPAN THE WHOLE EDIT PASS).                    
000540     IF WCF-CHECKS-TOTAL-CT = 0                                           
000550         MOVE 1.0000 TO WCF-VALIDATION-CONF                               
000560     ELSE                                                                 
000570         COMPUTE WCF-VALIDATION-CONF ROUNDED =                            
000580             WCF-CHECKS-PASSED-CT / WCF-CHECKS-TOTAL-CT                   
000590     END-IF.                                                              
000600 3020-EXIT.                                                               
000610     EXIT.                                                                
000620                                                                          
000630 3030-COMPUTE-OVERALL-CONF.                                               
000640*    WEIGHTED 0.3 RECOGNITION / 0.4 MAPPING / 0.3 VALIDATION,             
000650*    CLAMPED TO THE 0 - 1 RANGE.                                          
000660     COMPUTE WCF-OVERALL-CONF ROUNDED =                                   
000670         (WCF-RECOGNITION-CONF * 0.3) + (WCF-MAPPING-CONF * 0.4)          
000680             + (WCF-VALIDATION-CONF * 0.3).                               
000690     IF WCF-OVERALL-CONF > 1.0000                                         
000700         MOVE 1.0000 TO WCF-OVERALL-CONF                                  
000710     END-IF.                                                              
000720     IF WCF-OVERALL-CONF < 0.0000                                         
000730         MOVE 0.0000 TO WCF-OVERALL-CONF                                  
000740     END-IF.                                                              
000750     MOVE WCF-OVERALL-CONF TO RSL-CONFIDENCE.                             
000760 3030-EXIT.                                                               
000770     EXIT.                                                                
000780*----------------------------------------------------------------         
