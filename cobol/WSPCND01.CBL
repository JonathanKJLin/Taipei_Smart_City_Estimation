000100*----------------------------------------------------------------         
000110*    WSPCND01.CBL                                                         
000120*    Working-storage for PLPAYCND.CBL - the payment-condition             
000130*    engine and its ordinal phase-word-to-number conversion.              
000140*----------------------------------------------------------------         
000150*    92-07-08  LFN  ORIGINAL PAYMENT-CONDITION WORK AREA          AP0338  
000160*----------------------------------------------------------------         
000170                                                                          
000180 01  WPC-ANY-FAIL-SW                PIC X.                                
000190     88  WPC-HAS-A-FAIL                 VALUE "Y".                        
000200 01  WPC-ANY-WARN-SW                PIC X.                                
000210     88  WPC-HAS-A-WARN                 VALUE "Y".                        
000220 01  WPC-ANY-COND-SW                PIC X.                                
000230     88  WPC-HAS-CONDITIONS             VALUE "Y".                        
000240                                                                          
000250 01  WPC-PHASE-WORD-LITERAL.                                              
000260     05  FILLER                     PIC X(10) VALUE "ONE       ".         
000270     05  FILLER                     PIC X(10) VALUE "TWO       ".         
000280     05  FILLER                     PIC X(10) VALUE "THREE     ".         
000290     05  FILLER                     PIC X(10) VALUE "FOUR      ".         
000300     05  FILLER                     PIC X(10) VALUE "FIVE      ".         
000310     05  FILLER                     PIC X(10) VALUE "SIX       ".         
000320     05  FILLER                     PIC X(10) VALUE "SEVEN     ".         
000330     05  FILLER                     PIC X(10) VALUE "EIGHT     ".         
000340     05  FILLER                     PIC X(10) VALUE "NINE      ".         
000350     05  FILLER                     PIC X(10) VALUE "TEN       ".         
000360 01  WPC-PHASE-WORD-TABLE REDEFINES WPC-PHASE-WORD-LITERAL.               
000370     05  WPC-PHASE-WORD-TEXT        OCCURS 10 TIMES                       
000380                                    PIC X(10).                            
000390                                                                          
000400 01  WPC-PHASE-FOUND-SW             PIC X.                                
000410     88  WPC-PHASE-FOUND                VALUE "Y".                        
000420                                                                          
000430 01  WPC-PAYCOND-EOF-SW             PIC X.                                
000440     88  WPC-PAYCOND-AT-EOF             VALUE "Y".                        
000450                                                                          
000460 77  WPC-COND-STATUS                PIC X(04).                            
000470 77  WPC-VOUCHER-PAYCOND-STATUS     PIC X(04).                            
000480 77  WPC-PHASE-NUMBER               PIC 9(02).                            
000490 77  WPC-PHASE-SUB                 COMP PIC S9(04).                       
000500*----------------------------------------------------------------         
