000100*----------------------------------------------------------------         
000110*    SLVALRPT.CBL  -  FILE-CONTROL entry for REPORT-FILE                  
000120*----------------------------------------------------------------         
000130 SELECT REPORT-FILE                                                       
000140     ASSIGN TO "REPORT-FILE"                                              
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
