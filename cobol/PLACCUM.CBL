000100*----------------------------------------------------------------         
000110*    PLACCUM.CBL                                                          
000120*    Accumulation Checker - period-over-period cumulative check           
000130*    and the contract-ceiling (usage percentage) check.                   
000140*----------------------------------------------------------------         
000150*    89-08-22  RVD  ORIGINAL FOR AMENDMENT TRACKING               AP0264  
000160*    97-06-30  LFN  REWORKED FOR ESTIMATION ACCUMULATION          AP0398  
000170*    06-03-14  DMK  USAGE-PCT NOW ROUNDS NATIVE INSTEAD OF        AP0523  
000180*    06-03-14  DMK    VIA THE WHOLE/FRACTION SPLIT - THAT         AP0523  
000190*    06-03-14  DMK    SPLIT ROUNDED TO THE NEAREST WHOLE          AP0523  
000200*    06-03-14  DMK    PERCENTAGE POINT, NOT THE NEAREST           AP0523  
000210*    06-03-14  DMK    HUNDREDTH                                   AP0523  
000220*----------------------------------------------------------------         
000230                                                                          
000240 2800-ACCUMULATION-CHECK.                                                 
000250*    PERIOD 1 HAS NO PRIOR HISTORY AND ALWAYS PASSES.  OTHERWISE          
000260*    COMPUTED CUMULATIVE = PREV-ACCUMULATION + AMT-C, COMPARED            
000270*    TO THE DECLARED CURR-ACCUMULATION WITHIN TOLERANCE.                  
000280     IF VCH-PERIOD-NUMBER = 1                                             
000290         MOVE "PASS" TO WAC-ACCUM-STATUS                                  
000300         MOVE VCH-AMT-C TO WAC-COMPUTED-CUM                               
000310     ELSE                                                                 
000320         COMPUTE WAC-COMPUTED-CUM =                                       
000330             VCH-PREV-ACCUMULATION + VCH-AMT-C.                           
000340         COMPUTE WCT-TOLERANCE-DELTA =                                    
000350             WAC-COMPUTED-CUM - VCH-CURR-ACCUMULATION.                    
000360         PERFORM 8000-WITHIN-TOLERANCE THRU 8000-EXIT.                    
000370         IF WCT-WITHIN-TOLERANCE                                          
000380             MOVE "PASS" TO WAC-ACCUM-STATUS                              
000390         ELSE                                                             
000400             MOVE "FAIL" TO WAC-ACCUM-STATUS                              
000410             MOVE "ACCUMULATION" TO RPT-ERROR-FIELD-NAME                  
000420             MOVE WAC-COMPUTED-CUM TO RPT-ED-COMPUTED                     
000430             MOVE VCH-CURR-ACCUMULATION TO RPT-ED-DECLARED                
000440             MOVE WCT-TOLERANCE-DELTA TO RPT-ED-DIFFERENCE                
000450             PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT          
000460         END-IF                                                           
000470     END-IF.                                                              
000480     MOVE WAC-ACCUM-STATUS TO RSL-ACCUM-STATUS.                           
000490 2800-EXIT.                                                               
000500     EXIT.                                                                
000510                                                                          
000520 2850-CONTRACT-LIMIT-CHECK.                                               
000530*    CEILING IS THE AMENDED CONTRACT AMOUNT WHEN PRESENT, ELSE            
000540*    THE ORIGINAL CONTRACT AMOUNT; WHEN NEITHER IS PRESENT THE            
000550*    CHECK CANNOT RUN AND IS REPORTED AS A WARNING, NOT A FAIL.           
000560     IF VCH-CURRENT-TOTAL-AMOUNT > ZERO                                   
000570         MOVE VCH-CURRENT-TOTAL-AMOUNT TO WAC-CEILING-AMOUNT              
000580     ELSE                                                                 
000590         MOVE VCH-ORIGINAL-AMOUNT TO WAC-CEILING-AMOUNT                   
000600     END-IF.                                                              
000610     IF WAC-CEILING-AMOUNT = ZERO                                         
000620         MOVE "WARN" TO WAC-LIMIT-STATUS                                  
000630         MOVE ZERO TO WAC-USAGE-PCT                                       
000640     ELSE                                                                 
000650         IF VCH-CURR-ACCUMULATION > WAC-CEILING-AMOUNT                    
000660             MOVE "FAIL" TO WAC-LIMIT-STATUS                              
000670             COMPUTE WAC-EXCEEDED-AMOUNT =                                
000680                 VCH-CURR-ACCUMULATION - WAC-CEILING-AMOUNT               
000690             MOVE "CONTRACT-LIMIT" TO RPT-ERROR-FIELD-NAME                
000700             MOVE VCH-CURR-ACCUMULATION TO RPT-ED-COMPUTED                
000710             MOVE WAC-CEILING-AMOUNT TO RPT-ED-DECLARED                   
000720             MOVE WAC-EXCEEDED-AMOUNT TO RPT-ED-DIFFERENCE                
000730             PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT          
000740         ELSE                                                             
000750             MOVE "PASS" TO WAC-LIMIT-STATUS                              
000760             COMPUTE WAC-REMAINING-AMOUNT =                               
000770                 WAC-CEILING-AMOUNT - VCH-CURR-ACCUMULATION               
000780         END-IF                                                           
000790         PERFORM 2870-COMPUTE-USAGE-PCT THRU 2870-EXIT                    
000800     END-IF.                                                              
000810     MOVE WAC-LIMIT-STATUS TO RSL-LIMIT-STATUS.                           
000820     MOVE WAC-USAGE-PCT TO RSL-USAGE-PCT.                                 
000830 2850-EXIT.                                                               
000840     EXIT.                                                                
000850                                                                          
000860 2870-COMPUTE-USAGE-PCT.                                                  
000870*    USAGE % = CUMULATIVE / CEILING * 100, ROUNDED HALF-UP TO             
000880*    TWO DECIMALS.                                                        
000890     COMPUTE WAC-USAGE-PCT ROUNDED =                                      
000900         (VCH-CURR-ACCUMULATION / WAC-CEILING-AMOUNT) * 100.              
000910 2870-EXIT.                                                               
000920     EXIT.                                                                
000930*----------------------------------------------------------------         
