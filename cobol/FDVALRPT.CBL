000100*----------------------------------------------------------------         
000110*    FDVALRPT.CBL                                                         
000120*    REPORT-FILE  -  validation report print image (132 cols)             
000130*----------------------------------------------------------------         
000140*    86-03-04  RVD  ORIGINAL 132-COLUMN PRINT IMAGE               AP0148  
000150*----------------------------------------------------------------         
000160 FD  REPORT-FILE                                                          
000170     LABEL RECORDS ARE OMITTED.                                           
000180                                                                          
000190 01  REPORT-RECORD                 PIC X(132).                            
000200*----------------------------------------------------------------         
000210                                                                          
