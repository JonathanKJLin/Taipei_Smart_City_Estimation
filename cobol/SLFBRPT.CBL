000100*----------------------------------------------------------------         
000110*    SLFBRPT.CBL  -  FILE-CONTROL entry for FBREPORT-FILE                 
000120*----------------------------------------------------------------         
000130 SELECT FBREPORT-FILE                                                     
000140     ASSIGN TO "FBREPORT-FILE"                                            
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
