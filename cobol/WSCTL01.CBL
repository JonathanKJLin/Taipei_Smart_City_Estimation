000100*----------------------------------------------------------------         
000110*    WSCTL01.CBL                                                          
000120*    Run control-total counters shared by ESTIMATION-VALIDATION           
000130*    and FEEDBACK-ANALYSIS, plus the tolerance-test switch used           
000140*    by PLGENERAL.CBL.                                                    
000150*----------------------------------------------------------------         
000160*    86-03-04  RVD  ORIGINAL RUN-TOTAL COUNTERS                   AP0148  
000170*    94-09-22  LFN  ADDED GENERIC ROUNDING WORK AREA              AP0371  
000180*    06-03-14  DMK  DROPPED THE GENERIC WHOLE/FRACTION WORK       AP0523  
000190*    06-03-14  DMK    AREA - IT ROUNDED TO THE NEAREST WHOLE      AP0523  
000200*    06-03-14  DMK    UNIT INSTEAD OF THE CALLER'S OWN DECIMAL    AP0523  
000210*    06-03-14  DMK    PLACES; CALLERS NOW USE NATIVE ROUNDED      AP0523  
000220*----------------------------------------------------------------         
000230                                                                          
000240 01  WCT-TOLERANCE-OK-SW            PIC X.                                
000250     88  WCT-WITHIN-TOLERANCE           VALUE "Y".                        
000260                                                                          
000270 77  WCT-VOUCHERS-READ-CT          COMP PIC S9(07).                       
000280 77  WCT-VOUCHERS-PASS-CT          COMP PIC S9(07).                       
000290 77  WCT-VOUCHERS-FAIL-CT          COMP PIC S9(07).                       
000300 77  WCT-VOUCHERS-WARN-CT          COMP PIC S9(07).                       
000310 77  WCT-ITEMS-READ-CT             COMP PIC S9(07).                       
000320 77  WCT-PAYCONDS-READ-CT          COMP PIC S9(07).                       
000330 77  WCT-FEEDBACK-READ-CT          COMP PIC S9(07).                       
000340 77  WCT-FINDINGS-HIGH-CT          COMP PIC S9(05).                       
000350 77  WCT-FINDINGS-MEDIUM-CT        COMP PIC S9(05).                       
000360 77  WCT-PAGE-COUNT                COMP PIC S9(05).                       
000370 77  WCT-LINE-COUNT                COMP PIC S9(03).                       
000380 77  WCT-MAX-LINES-PER-PAGE        COMP PIC S9(03) VALUE 55.              
000390 77  WCT-TOLERANCE-DELTA            PIC S9(13)V99.                        
000400*----------------------------------------------------------------         
