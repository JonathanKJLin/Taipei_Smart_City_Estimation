000100*----------------------------------------------------------------         
000110*    FDITEM.CBL                                                           
000120*    ITEM-FILE  -  voucher line-item record                               
000130*                                                                         
000140*    VCH-ITEM-COUNT line items follow each voucher header, in             
000150*    ITEM-SEQ order, co-sequenced with VOUCHER-FILE on DOC-ID.            
000160*    The horizontal check recomputes ITM-ITEM-AMOUNT from                 
000170*    ITM-UNIT-PRICE times ITM-QUANTITY; the vertical check sums           
000180*    ITM-ITEM-AMOUNT for the voucher against VCH-DECLARED-TOTAL.          
000190*----------------------------------------------------------------         
000200*    86-02-19  RVD  ORIGINAL LAYOUT FOR ESTIMATION PILOT          AP0142  
000210*    91-04-11  LFN  QUANTITY WIDENED TO 3 DECIMALS                AP0311  
000220*----------------------------------------------------------------         
000230 FD  ITEM-FILE                                                            
000240     LABEL RECORDS ARE STANDARD.                                          
000250                                                                          
000260 01  ITEM-RECORD.                                                         
000270     05  ITM-DOC-ID                PIC X(20).                             
000280     05  ITM-ITEM-SEQ               PIC 9(03).                            
000290     05  ITM-ITEM-DESC              PIC X(30).                            
000300     05  ITM-QUANTITY               PIC S9(09)V999.                       
000310     05  ITM-UNIT-PRICE             PIC S9(09)V99.                        
000320     05  ITM-ITEM-AMOUNT            PIC S9(13)V99.                        
000330     05  FILLER                     PIC X(12).                            
000340*----------------------------------------------------------------         
000350                                                                          
