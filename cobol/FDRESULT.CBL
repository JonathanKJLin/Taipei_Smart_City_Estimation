000100*----------------------------------------------------------------         
000110*    FDRESULT.CBL                                                         
000120*    RESULT-FILE  -  validation-result record (one per voucher)           
000130*                                                                         
000140*    Written by ESTIMATION-VALIDATION after every check paragraph         
000150*    in PLSCHEMA/PLAMOUNT/PLFORMULA/PLACCUM/PLPAYCND/PLCONF has           
000160*    run against the voucher.  RSL-OVERALL-STATUS is PASS only            
000170*    when every sub-status is PASS (WARN passes for ACCUM/PAYCOND)        
000180*----------------------------------------------------------------         
000190*    86-03-04  RVD  ORIGINAL LAYOUT FOR ESTIMATION PILOT          AP0148  
000200*    91-04-20  LFN  ADDED PAYCOND-STATUS, CONFIDENCE              AP0311  
000210*----------------------------------------------------------------         
000220 FD  RESULT-FILE                                                          
000230     LABEL RECORDS ARE STANDARD.                                          
000240                                                                          
000250 01  RESULT-RECORD.                                                       
000260     05  RSL-DOC-ID                PIC X(20).                             
000270     05  RSL-SCHEMA-STATUS          PIC X(04).                            
000280     05  RSL-VERT-STATUS            PIC X(04).                            
000290     05  RSL-HORIZ-STATUS           PIC X(04).                            
000300     05  RSL-FORMULA-STATUS         PIC X(04).                            
000310     05  RSL-ACCUM-STATUS           PIC X(04).                            
000320     05  RSL-LIMIT-STATUS           PIC X(04).                            
000330     05  RSL-PAYCOND-STATUS         PIC X(04).                            
000340     05  RSL-OVERALL-STATUS         PIC X(04).                            
000350         88  RSL-OVERALL-PASS           VALUE "PASS".                     
000360     05  RSL-CALC-TOTAL             PIC S9(13)V99.                        
000370     05  RSL-CALC-H                 PIC S9(13)V99.                        
000380     05  RSL-DELTA-H                PIC S9(13)V99.                        
000390     05  RSL-USAGE-PCT              PIC S9(03)V99.                        
000400     05  RSL-CONFIDENCE             PIC 9V9999.                           
000410     05  FILLER                     PIC X(11).                            
000420*----------------------------------------------------------------         
000430                                                                          
