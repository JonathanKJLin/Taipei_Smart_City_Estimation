000100*----------------------------------------------------------------         
000110*    WSCONF01.CBL                                                         
000120*    Working-storage for PLCONF.CBL - the confidence calculator           
000130*    (recognition / mapping / validation sub-scores blended into          
000140*    one overall confidence figure per voucher).                          
000150*----------------------------------------------------------------         
000160*    93-05-14  LFN  ORIGINAL CONFIDENCE WORK AREA                 AP0355  
000170*----------------------------------------------------------------         
000180                                                                          
000190 77  WCF-RECOGNITION-CONF          PIC 9V9999.                            
000200 77  WCF-MAPPING-CONF              PIC 9V9999.                            
000210 77  WCF-VALIDATION-CONF           PIC 9V9999.                            
000220 77  WCF-OVERALL-CONF              PIC 9V9999.                            
000230                                                                          
000240 77  WCF-FIELDS-PRESENT-CT         COMP PIC S9(04).                       
000250 77  WCF-FIELDS-EXPECTED-CT        COMP PIC S9(04).                       
000260 77  WCF-FIELDS-MAPPED-CT          COMP PIC S9(04).                       
000270                                                                          
000280 77  WCF-CHECKS-PASSED-CT          COMP PIC S9(04).                       
000290 77  WCF-CHECKS-TOTAL-CT           COMP PIC S9(04).                       
000300*----------------------------------------------------------------         
