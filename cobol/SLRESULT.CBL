000100*----------------------------------------------------------------         
000110*    SLRESULT.CBL  -  FILE-CONTROL entry for RESULT-FILE                  
000120*----------------------------------------------------------------         
000130 SELECT RESULT-FILE                                                       
000140     ASSIGN TO "RESULT-FILE"                                              
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
