000100*----------------------------------------------------------------         
000110*    SLVOUCH.CBL  -  FILE-CONTROL entry for VOUCHER-FILE                  
000120*----------------------------------------------------------------         
000130 SELECT VOUCHER-FILE                                                      
000140     ASSIGN TO "VOUCHER-FILE"                                             
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
