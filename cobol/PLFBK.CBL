000100*----------------------------------------------------------------         
000110*    PLFBK.CBL                                                            
000120*    Feedback Analysis Batch - control break on FIELD-NAME,               
000130*    per-error-type totals, accuracy-impact figure and the                
000140*    improvement-area / validation-rule finding logic.                    
000150*----------------------------------------------------------------         
000160*    95-02-17  LFN  ORIGINAL FEEDBACK ANALYSIS LOGIC              AP0380  
000170*    99-02-02  LFN  ERROR-TYPE TOTALS ADDED PER AUDIT REQUEST     AP0412  
000180*    06-03-14  DMK  QUANTITY GOT ITS OWN SUGGESTION SLOT -        AP0522  
000190*    06-03-14  DMK    IT WAS SHARING DATE'S WORDING BEFORE        AP0522  
000200*    06-03-14  DMK  ACCURACY IMPACT NOW ROUNDS NATIVE - THE       AP0523  
000210*    06-03-14  DMK    OLD WHOLE/FRACTION SPLIT ROUNDED TO THE     AP0523  
000220*    06-03-14  DMK    NEAREST WHOLE POINT, SO 3-24 CORRECTIONS    AP0523  
000230*    06-03-14  DMK    ALL CAME OUT 0.00 INSTEAD OF 0.06-0.48      AP0523  
000240*----------------------------------------------------------------         
000250                                                                          
000260 2000-PROCESS-FIELD-BREAK.                                                
000270*    CALLED ONCE PER FEEDBACK-FILE RECORD.  THE FILE IS SORTED            
000280*    BY FIELD-NAME SO A CHANGE IN FBK-FIELD-NAME CLOSES OUT THE           
000290*    PRIOR FIELD'S COUNTERS BEFORE THE NEW FIELD STARTS.                  
000300     IF WFB-FIRST-RECORD                                                  
000310         MOVE FBK-FIELD-NAME TO WFB-PRIOR-FIELD-NAME                      
000320         SET WFB-FIRST-RECORD TO FALSE                                    
000330     END-IF.                                                              
000340     IF FBK-FIELD-NAME NOT = WFB-PRIOR-FIELD-NAME                         
000350         PERFORM 4100-ACCUM-FIELD-BREAK THRU 4100-EXIT                    
000360         MOVE FBK-FIELD-NAME TO WFB-PRIOR-FIELD-NAME                      
000370         MOVE 0 TO WFB-FIELD-CORRECTION-CT                                
000380     END-IF.                                                              
000390     IF FBK-TYPE-INCORRECT OR FBK-TYPE-PARTIAL                            
000400         ADD 1 TO WFB-FIELD-CORRECTION-CT                                 
000410         ADD 1 TO WFB-TOTAL-CORRECTION-CT                                 
000420         PERFORM 2050-BUMP-ERROR-TYPE-COUNT THRU 2050-EXIT                
000430     END-IF.                                                              
000440 2000-EXIT.                                                               
000450     EXIT.                                                                
000460                                                                          
000470 2050-BUMP-ERROR-TYPE-COUNT.                                              
000480     SET WFB-ERROR-TYPE-FOUND TO FALSE.                                   
000490     PERFORM 2060-TEST-ONE-ERROR-TYPE THRU 2060-EXIT                      
000500         VARYING WFB-ERROR-TYPE-SUB FROM 1 BY 1                           
000510             UNTIL WFB-ERROR-TYPE-SUB > 4.                                
000520 2050-EXIT.                                                               
000530     EXIT.                                                                
000540                                                                          
000550 2060-TEST-ONE-ERROR-TYPE.                                                
000560     IF NOT WFB-ERROR-TYPE-FOUND                                          
000570         IF FBK-ERROR-TYPE =                                              
000580                 WFB-ERROR-TYPE-NAME (WFB-ERROR-TYPE-SUB)                 
000590             ADD 1 TO WFB-ERROR-TYPE-COUNT (WFB-ERROR-TYPE-SUB)           
000600             SET WFB-ERROR-TYPE-FOUND TO TRUE                             
000610         END-IF                                                           
000620     END-IF.                                                              
000630 2060-EXIT.                                                               
000640     EXIT.                                                                
000650                                                                          
000660 2100-COMPUTE-ACCURACY-IMPACT.                                            
000670*    ACCURACY IMPACT = MIN(TOTAL CORRECTIONS TIMES 0.02, 1.00),           
000680*    ROUNDED HALF-UP TO 2 DECIMALS.                                       
000690     COMPUTE WFB-ACCURACY-IMPACT-PCT ROUNDED =                            
000700         WFB-TOTAL-CORRECTION-CT * 0.02.                                  
000710     IF WFB-ACCURACY-IMPACT-PCT > 1.00                                    
000720         MOVE 1.00 TO WFB-ACCURACY-IMPACT-PCT                             
000730     END-IF.                                                              
000740 2100-EXIT.                                                               
000750     EXIT.                                                                
000760                                                                          
000770 4100-ACCUM-FIELD-BREAK.                                                  
000780*    PRINTS ONE LINE FOR THE FIELD JUST CLOSED OUT AND, WHEN              
000790*    THE CORRECTION COUNT MEETS THE IMPROVEMENT THRESHOLD,                
000800*    BUILDS THE IMPROVEMENT-AREA / PROMPT-PATTERN FINDING.  THE           
000810*    DETAIL LINE IS CLEARED HERE, BEFORE 4250 LOADS THE                   
000820*    SUGGESTION TEXT, SO 9400 DOES NOT HAVE TO TOUCH IT AGAIN.            
000830     MOVE SPACES TO FDL-FIELD-DETAIL-LINE.                                
000840     MOVE WFB-PRIOR-FIELD-NAME TO WFB-CURRENT-FIELD-NAME.                 
000850     IF WFB-FIELD-CORRECTION-CT NOT LESS THAN 3                           
000860         PERFORM 4200-BUILD-IMPROVEMENT-FINDING THRU 4200-EXIT            
000870     END-IF.                                                              
000880     PERFORM 9400-PRINT-FIELD-DETAIL-LINE THRU 9400-EXIT.                 
000890 4100-EXIT.                                                               
000900     EXIT.                                                                
000910                                                                          
000920 4200-BUILD-IMPROVEMENT-FINDING.                                          
000930*    A FIELD WITH 3 OR MORE CORRECTIONS IS AN IMPROVEMENT AREA;           
000940*    5 OR MORE ALSO MAKES IT A PROMPT-PATTERN FINDING, PRIORITY           
000950*    HIGH AT 10 OR MORE, ELSE MEDIUM.  SUGGESTION TEXT IS KEYED           
000960*    BY THE FIELD'S CORRECTED-VALUE TYPE (AMOUNT/DATE/                    
000970*    QUANTITY/OTHER).                                                     
000980     IF WFB-FIELD-CORRECTION-CT NOT LESS THAN 5                           
000990         IF WFB-FIELD-CORRECTION-CT NOT LESS THAN 10                      
001000             SET WFB-PRIORITY-IS-HIGH TO TRUE                             
001010             ADD 1 TO WCT-FINDINGS-HIGH-CT                                
001020         ELSE                                                             
001030             SET WFB-PRIORITY-IS-MEDIUM TO TRUE                           
001040             ADD 1 TO WCT-FINDINGS-MEDIUM-CT                              
001050         END-IF                                                           
001060         PERFORM 4250-SELECT-SUGGESTION-TEXT THRU 4250-EXIT               
001070     END-IF.                                                              
001080 4200-EXIT.                                                               
001090     EXIT.                                                                
001100                                                                          
001110 4250-SELECT-SUGGESTION-TEXT.                                             
001120*    AMOUNT, PERIOD-DATE AND QUANTITY EACH GET THEIR OWN CANNED           
001130*    HINT; ANY OTHER CORRECTED FIELD NAME FALLS THROUGH TO THE            
001140*    GENERIC ONE.  06-03-14 DMK - QUANTITY USED TO SHARE THE              
001150*    DATE SLOT, WHICH GAVE IT THE WRONG WORDING - AP0522.                 
001160     EVALUATE WFB-CURRENT-FIELD-NAME                                      
001170         WHEN "AMOUNT"                                                    
001180             MOVE WFB-SUGGEST-TEXT (1) TO FDL-SUGGESTION-TEXT             
001190         WHEN "PERIOD-DATE"                                               
001200             MOVE WFB-SUGGEST-TEXT (2) TO FDL-SUGGESTION-TEXT             
001210         WHEN "QUANTITY"                                                  
001220             MOVE WFB-SUGGEST-TEXT (3) TO FDL-SUGGESTION-TEXT             
001230         WHEN OTHER                                                       
001240             MOVE WFB-SUGGEST-TEXT (4) TO FDL-SUGGESTION-TEXT             
001250     END-EVALUATE.                                                        
001260 4250-EXIT.                                                               
001270     EXIT.                                                                
001280                                                                          
001290 4300-BUILD-RULE-FINDING.                                                 
001300*    A VALIDATION-RULE FINDING FIRES WHEN THE VALIDATION                  
001310*    ERROR-TYPE BUCKET HAS 3 OR MORE CORRECTIONS; PRIORITY                
001320*    HIGH AT 5 OR MORE, ELSE MEDIUM.                                      
001330     IF WFB-VALIDATION-ERROR-CT NOT LESS THAN 3                           
001340         IF WFB-VALIDATION-ERROR-CT NOT LESS THAN 5                       
001350             ADD 1 TO WCT-FINDINGS-HIGH-CT                                
001360         ELSE                                                             
001370             ADD 1 TO WCT-FINDINGS-MEDIUM-CT                              
001380         END-IF                                                           
001390     END-IF.                                                              
001400 4300-EXIT.                                                               
001410     EXIT.                                                                
001420*----------------------------------------------------------------         
