000100*----------------------------------------------------------------         
000110*    PLFORMULA.CBL                                                        
000120*    Payable-Amount Formula Check - recomputes H = C+D-E-F-G              
000130*    under the voucher's own declared rounding rule and logs              
000140*    the extracted vs. calculated payable amount.                         
000150*----------------------------------------------------------------         
000160*    91-04-11  LFN  ORIGINAL FORMULA CHECK FOR AMENDMENT          AP0311  
000170*    97-06-30  LFN  REWORKED FOR ESTIMATION H FORMULA             AP0398  
000180*    06-03-14  DMK  FLOOR/CEIL WERE ROUNDING TO THE NEAREST       AP0523  
000190*    06-03-14  DMK    WHOLE DOLLAR AND ZEROING THE CENTS OF H -   AP0523  
000200*    06-03-14  DMK    EACH RULE NOW RESOLVES WCA-CALC-H AT THE    AP0523  
000210*    06-03-14  DMK    CENTS BOUNDARY THE VOUCHER ACTUALLY USES    AP0523  
000220*----------------------------------------------------------------         
000230                                                                          
000240 2700-PAYABLE-FORMULA-CHECK.                                              
000250*    THE RAW RESULT NORMALLY LANDS ON AN EXACT CENT SINCE ALL             
000260*    OF C,D,E,F,G CARRY 2 DECIMALS, BUT THE ROUNDING RULE IS              
000270*    RESOLVED AT THE CENTS BOUNDARY REGARDLESS, IN THE ORDER              
000280*    THE VOUCHER'S OWN ROUNDING-RULE CODE CALLS FOR.                      
000290     COMPUTE WCA-RAW-RESULT = VCH-AMT-C + VCH-AMT-D - VCH-AMT-E           
000300         - VCH-AMT-F - VCH-AMT-G.                                         
000310     EVALUATE TRUE                                                        
000320         WHEN VCH-RULE-FLOOR                                              
000330             PERFORM 2720-APPLY-FLOOR-RULE THRU 2720-EXIT                 
000340         WHEN VCH-RULE-CEIL                                               
000350             PERFORM 2730-APPLY-CEIL-RULE THRU 2730-EXIT                  
000360         WHEN OTHER                                                       
000370             PERFORM 2710-APPLY-ROUND-RULE THRU 2710-EXIT                 
000380     END-EVALUATE.                                                        
000390     COMPUTE WCT-TOLERANCE-DELTA = VCH-AMT-H - WCA-CALC-H.                
000400     MOVE WCT-TOLERANCE-DELTA TO WCA-DELTA-H.                             
000410     PERFORM 8000-WITHIN-TOLERANCE THRU 8000-EXIT.                        
000420     IF WCT-WITHIN-TOLERANCE                                              
000430         MOVE "PASS" TO WCA-FORMULA-STATUS                                
000440     ELSE                                                                 
000450         MOVE "FAIL" TO WCA-FORMULA-STATUS                                
000460         MOVE "PAYABLE-FORMULA" TO RPT-ERROR-FIELD-NAME                   
000470         MOVE WCA-CALC-H TO RPT-ED-COMPUTED                               
000480         MOVE VCH-AMT-H TO RPT-ED-DECLARED                                
000490         MOVE WCA-DELTA-H TO RPT-ED-DIFFERENCE                            
000500         PERFORM 9300-PRINT-ERROR-EXPLANATION THRU 9300-EXIT              
000510     END-IF.                                                              
000520     MOVE WCA-FORMULA-STATUS TO RSL-FORMULA-STATUS.                       
000530     MOVE WCA-CALC-H TO RSL-CALC-H.                                       
000540     MOVE WCA-DELTA-H TO RSL-DELTA-H.                                     
000550 2700-EXIT.                                                               
000560     EXIT.                                                                
000570                                                                          
000580 2710-APPLY-ROUND-RULE.                                                   
000590*    HALF-UP TO THE NEAREST CENT - NATIVE COMPUTE ROUNDED                 
000600*    AGAINST WCA-CALC-H'S OWN 2 DECIMAL PLACES.                           
000610     COMPUTE WCA-CALC-H ROUNDED = WCA-RAW-RESULT.                         
000620 2710-EXIT.                                                               
000630     EXIT.                                                                
000640                                                                          
000650 2720-APPLY-FLOOR-RULE.                                                   
000660*    TRUNCATE TOWARD ZERO AT THE CENT - DROP ANY SUB-CENT                 
000670*    REMAINDER, LEAVING THE CENTS PART AS-IS (POSITIVE OR                 
000680*    NEGATIVE).                                                           
000690     MOVE WCA-RAW-CENTS TO WCA-CALC-H.                                    
000700 2720-EXIT.                                                               
000710     EXIT.                                                                
000720                                                                          
000730 2730-APPLY-CEIL-RULE.                                                    
000740*    ROUND AWAY FROM ZERO AT THE CENT - BUMP THE CENTS PART               
000750*    AWAY FROM ZERO WHENEVER ANY SUB-CENT REMAINDER SURVIVED              
000760*    THE TRUNCATION.                                                      
000770     MOVE WCA-RAW-CENTS TO WCA-CALC-H.                                    
000780     IF WCA-RAW-SUBCENT NOT = 0                                           
000790         IF WCA-CALC-H NOT LESS THAN ZERO                                 
000800             ADD 0.01 TO WCA-CALC-H                                       
000810         ELSE                                                             
000820             SUBTRACT 0.01 FROM WCA-CALC-H                                
000830         END-IF                                                           
000840     END-IF.                                                              
000850 2730-EXIT.                                                               
000860     EXIT.                                                                
000870*----------------------------------------------------------------         
