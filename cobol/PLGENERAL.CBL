000100*----------------------------------------------------------------         
000110*    PLGENERAL.CBL                                                        
000120*    General-purpose helper paragraphs shared by both batch               
000130*    programs - the absolute-difference test against tolerance            
000140*    and the page-break test carried over from the old print              
000150*    programs.                                                            
000160*----------------------------------------------------------------         
000170*    86-03-04  RVD  ORIGINAL GENERAL HELPERS                      AP0148  
000180*    94-09-22  LFN  ADDED HALF-UP ROUNDING PARAGRAPH              AP0371  
000190*    98-11-30  LFN  Y2K REVIEW - NO DATE LOGIC HERE, NO CHANGE    AP0411  
000200*    06-03-14  DMK  DROPPED 8100-HALF-UP-ROUND - IT ROUNDED TO    AP0523  
000210*    06-03-14  DMK    THE NEAREST WHOLE DOLLAR/POINT INSTEAD OF   AP0523  
000220*    06-03-14  DMK    THE CALLER'S OWN DECIMAL PLACES; EACH       AP0523  
000230*    06-03-14  DMK    CALLER NOW RESOLVES ROUNDED AGAINST ITS     AP0523  
000240*    06-03-14  DMK    OWN RESULT FIELD DIRECTLY                   AP0523  
000250*----------------------------------------------------------------         
000260                                                                          
000270 8000-WITHIN-TOLERANCE.                                                   
000280*    SETS WCT-TOLERANCE-OK-SW TO "Y" WHEN THE ABSOLUTE VALUE OF           
000290*    WCT-TOLERANCE-DELTA (LOADED BY THE CALLER) DOES NOT EXCEED           
000300*    THE STANDARD PENNY TOLERANCE IN WCA-TOLERANCE.                       
000310     MOVE "Y" TO WCT-TOLERANCE-OK-SW.                                     
000320     IF WCT-TOLERANCE-DELTA < ZERO                                        
000330         MULTIPLY WCT-TOLERANCE-DELTA BY -1                               
000340             GIVING WCT-TOLERANCE-DELTA                                   
000350     END-IF.                                                              
000360     IF WCT-TOLERANCE-DELTA > WCA-TOLERANCE                               
000370         MOVE "N" TO WCT-TOLERANCE-OK-SW                                  
000380     END-IF.                                                              
000390 8000-EXIT.                                                               
000400     EXIT.                                                                
000410                                                                          
000420 8200-BUMP-PAGE-IF-FULL.                                                  
000430*    HOUSE PAGE-BREAK TEST, CARRIED OVER FROM THE VOUCHER                 
000440*    PRINT PROGRAMS - KEEP THE SAME 55-LINE FORM LENGTH.                  
000450     IF WCT-LINE-COUNT NOT LESS THAN WCT-MAX-LINES-PER-PAGE               
000460         PERFORM 9200-PRINT-REPORT-HEADINGS                               
000470     END-IF.                                                              
000480 8200-EXIT.                                                               
000490     EXIT.                                                                
000500*----------------------------------------------------------------         
