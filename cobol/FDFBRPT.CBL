000100*----------------------------------------------------------------         
000110*    FDFBRPT.CBL                                                          
000120*    FBREPORT-FILE  -  feedback-analysis report print image               
000130*                       (132 cols)                                        
000140*----------------------------------------------------------------         
000150*    93-05-14  LFN  ORIGINAL 132-COLUMN PRINT IMAGE               AP0355  
000160*----------------------------------------------------------------         
000170 FD  FBREPORT-FILE                                                        
000180     LABEL RECORDS ARE OMITTED.                                           
000190                                                                          
000200 01  FBRPT-RECORD                  PIC X(132).                            
000210*----------------------------------------------------------------         
000220                                                                          
