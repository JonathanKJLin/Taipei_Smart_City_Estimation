000100*----------------------------------------------------------------         
000110*    FDPAYCND.CBL                                                         
000120*    PAYCOND-FILE  -  voucher payment-condition record                    
000130*                                                                         
000140*    Zero or more per voucher, sorted by DOC-ID, co-sequenced             
000150*    with the header they belong to.  PYC-TRIGGER-TYPE selects            
000160*    which rule in PLPAYCND.CBL evaluates the condition against           
000170*    the voucher's actual progress/acceptance/elapsed-time state.         
000180*----------------------------------------------------------------         
000190*    86-02-19  RVD  ORIGINAL LAYOUT FOR ESTIMATION PILOT          AP0142  
000200*    92-07-08  LFN  ADDED PHASE-WORD AND PAYMENT-PCT              AP0338  
000210*----------------------------------------------------------------         
000220 FD  PAYCOND-FILE                                                         
000230     LABEL RECORDS ARE STANDARD.                                          
000240                                                                          
000250 01  PAYCOND-RECORD.                                                      
000260     05  PYC-DOC-ID                PIC X(20).                             
000270     05  PYC-TRIGGER-TYPE           PIC X(10).                            
000280         88  PYC-TRIGGER-PROGRESS       VALUE "PROGRESS".                 
000290         88  PYC-TRIGGER-ACCEPTANCE     VALUE "ACCEPTANCE".               
000300         88  PYC-TRIGGER-TIME           VALUE "TIME".                     
000310         88  PYC-TRIGGER-MILESTONE      VALUE "MILESTONE".                
000320     05  PYC-THRESHOLD              PIC S9(03)V99.                        
000330     05  PYC-PHASE-WORD             PIC X(10).                            
000340     05  PYC-PAYMENT-PCT            PIC S9(03)V99.                        
000350     05  FILLER                     PIC X(13).                            
000360*----------------------------------------------------------------         
000370                                                                          
