000100*----------------------------------------------------------------         
000110*    WSDATE01.CBL                                                         
000120*    Working-storage for PLDATE.CBL - calendar validation,                
000130*    ISO-date normalizing, days-between and in-range testing.             
000140*    Adapted from the old WSDATE.CBL CRT date-prompt work area;           
000150*    GDTV- fields renamed WDT- and repointed at batch parsing.            
000160*----------------------------------------------------------------         
000170*    86-01-08  RVD  ORIGINAL CRT DATE-PROMPT WORK AREA            AP0098  
000180*    97-06-30  LFN  REBUILT FOR ESTIMATION NORMALIZER             AP0398  
000190*    00-01-18  LFN  NORMALIZED-DATE SPLIT INTO CCYY/MM/DD         AP0430  
000200*    00-01-18  LFN    PIECES SO THE REBUILT NORMALIZER CAN        AP0430  
000210*    00-01-18  LFN    LOAD THE DASHES FIELD BY FIELD              AP0430  
000220*    06-03-14  DMK  ADDED OPERATING-WINDOW SERIAL CONSTANTS       AP0521  
000230*    06-03-14  DMK    SO THE SCHEMA VALIDATOR CAN RANGE-TEST      AP0521  
000240*    06-03-14  DMK    PERIOD-DATE INSTEAD OF JUST FLAGGING        AP0521  
000250*    06-03-14  DMK    CALENDAR-INVALID INPUT                      AP0521  
000260*----------------------------------------------------------------         
000270                                                                          
000280 01  WDT-ISO-DATE                  PIC 9(08).                             
000290 01  FILLER REDEFINES WDT-ISO-DATE.                                       
000300     05  WDT-ISO-CCYY               PIC 9(04).                            
000310     05  WDT-ISO-MM                 PIC 9(02).                            
000320         88  WDT-MONTH-VALID            VALUE 1 THRU 12.                  
000330     05  WDT-ISO-DD                 PIC 9(02).                            
000340                                                                          
000350 01  WDT-MONTH-DAYS-LITERAL         PIC X(24)                             
000360         VALUE "312831303130313130313031".                                
000370 01  WDT-MONTH-DAYS-TABLE REDEFINES WDT-MONTH-DAYS-LITERAL.               
000380     05  WDT-MONTH-DAYS             OCCURS 12 TIMES                       
000390                                    PIC 9(02).                            
000400                                                                          
000410 01  WDT-NORMALIZED-DATE.                                                 
000420     05  WDT-NRM-CCYY               PIC 9(04).                            
000430     05  FILLER                     PIC X VALUE "-".                      
000440     05  WDT-NRM-MM                 PIC 9(02).                            
000450     05  FILLER                     PIC X VALUE "-".                      
000460     05  WDT-NRM-DD                 PIC 9(02).                            
000470                                                                          
000480 01  WDT-DATE-FLAGGED-SW           PIC X.                                 
000490     88  WDT-DATE-FLAGGED              VALUE "Y".                         
000500                                                                          
000510 01  WDT-LEAP-YEAR-SW              PIC X.                                 
000520     88  WDT-LEAP-YEAR                 VALUE "Y".                         
000530                                                                          
000540 01  WDT-IN-RANGE-SW               PIC X.                                 
000550     88  WDT-DATE-IN-RANGE             VALUE "Y".                         
000560                                                                          
000570 77  WDT-RAW-DATE                  PIC X(10).                             
000580 77  WDT-PARSE-CCYY                PIC 9(04).                             
000590 77  WDT-PARSE-MM                  PIC 9(02).                             
000600 77  WDT-PARSE-DD                  PIC 9(02).                             
000610 77  WDT-DATE-1-SERIAL             COMP PIC S9(09).                       
000620 77  WDT-DATE-2-SERIAL             COMP PIC S9(09).                       
000630 77  WDT-CHECK-SERIAL              COMP PIC S9(09).                       
000640 77  WDT-WINDOW-LOW-SERIAL         COMP PIC S9(09) VALUE 714991.          
000650 77  WDT-WINDOW-HIGH-SERIAL        COMP PIC S9(09) VALUE 748831.          
000660 77  WDT-DAYS-BETWEEN-RESULT       COMP PIC S9(09).                       
000670 77  WDT-YEAR-SUB                  COMP PIC S9(04).                       
000680 77  WDT-MONTH-SUB                 COMP PIC S9(04).                       
000690 77  WDT-LEAP-REMAINDER-4           PIC 9(03).                            
000700 77  WDT-LEAP-REMAINDER-100         PIC 9(03).                            
000710 77  WDT-LEAP-REMAINDER-400         PIC 9(03).                            
000720 77  WDT-LEAP-QUOTIENT              COMP PIC S9(04).                      
000730*----------------------------------------------------------------         
