000100*----------------------------------------------------------------         
000110*    ESTIMATION-VALIDATION                                                
000120*    Batch edit and calculation-check run against a period's              
000130*    progress-payment estimation vouchers.  Reads the voucher             
000140*    header file, its associated line items and structured                
000150*    payment conditions, runs the schema / amount / formula /             
000160*    accumulation / payment-condition checks over every voucher,          
000170*    writes one RESULT-FILE record per voucher and prints the             
000180*    validation report with one control-total footing for the run.        
000190*----------------------------------------------------------------         
000200*    86-03-04  RVD  ORIGINAL PILOT RUN - HEADER EDITS ONLY        AP0148  
000210*    86-09-03  RVD  ADDED PREPAYMENT-TOTAL EDIT                   AP0167  
000220*    89-08-22  RVD  ADDED ACCUMULATION/CONTRACT-LIMIT CHECK       AP0264  
000230*    91-04-11  LFN  ADDED PAYABLE-FORMULA CHECK, ROUND RULE       AP0311  
000240*    91-04-20  LFN  ADDED PAYCOND-STATUS, CONFIDENCE SCORES       AP0311  
000250*    92-07-08  LFN  ADDED PAYMENT CONDITION ENGINE                AP0338  
000260*    97-06-30  LFN  FULL REWRITE FOR ESTIMATION VOUCHERS          AP0398  
000270*    98-11-30  LFN  Y2K REVIEW - CCYY FIELDS ALREADY 4-DIGIT      AP0411  
000280*    99-02-02  LFN  ITEM EXTENSION EXPLANATION LINE ADDED         AP0412  
000290*    00-01-18  LFN  REBUILT PERIOD-DATE NORMALIZER, 5 DATE FORMS  AP0430  
000300*    00-01-18  LFN  PERCENTAGE RANGE WARNING ON SCHEMA PASS       AP0430  
000310*    01-11-05  JRH  AMOUNT NORMALIZER PULLED, NO RAW TEXT FIELD   AP0452  
000320*    03-06-24  JRH  REPORT HEADING COMMENT REWORDED PER AUDIT     AP0481  
000330*    05-09-01  DMK  ADDED CONTROL-TOTAL WARN COUNT TO FOOTING     AP0509  
000340*----------------------------------------------------------------         
000350                                                                          
000360 IDENTIFICATION DIVISION.                                                 
000370 PROGRAM-ID. ESTIMATION-VALIDATION.                                       
000380 AUTHOR. L F NAKAMURA.                                                    
000390 INSTALLATION. CONTRACT ACCOUNTING - ESTIMATION UNIT.                     
000400 DATE-WRITTEN. 03/04/86.                                                  
000410 DATE-COMPILED.                                                           
000420 SECURITY. CONTRACT ACCOUNTING DATA - INTERNAL USE ONLY.                  
000430                                                                          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480                                                                          
000490 INPUT-OUTPUT SECTION.                                                    
000500     FILE-CONTROL.                                                        
000510                                                                          
000520         COPY "SLVOUCH.CBL".                                              
000530         COPY "SLITEM.CBL".                                               
000540         COPY "SLPAYCND.CBL".                                             
000550         COPY "SLRESULT.CBL".                                             
000560         COPY "SLVALRPT.CBL".                                             
000570                                                                          
000580 DATA DIVISION.                                                           
000590     FILE SECTION.                                                        
000600                                                                          
000610         COPY "FDVOUCH.CBL".                                              
000620         COPY "FDITEM.CBL".                                               
000630         COPY "FDPAYCND.CBL".                                             
000640         COPY "FDRESULT.CBL".                                             
000650         COPY "FDVALRPT.CBL".                                             
000660                                                                          
000670     WORKING-STORAGE SECTION.                                             
000680                                                                          
000690         COPY "WSDATE01.CBL".                                             
000700         COPY "WSNORM01.CBL".                                             
000710         COPY "WSCALC01.CBL".                                             
000720         COPY "WSACUM01.CBL".                                             
000730         COPY "WSPCND01.CBL".                                             
000740         COPY "WSCONF01.CBL".                                             
000750         COPY "WSCTL01.CBL".                                              
000760                                                                          
000770*    -------------------------------------------------------              
000780*    RUN-LEVEL SWITCHES                                                   
000790*    -------------------------------------------------------              
000800         01  WRK-VOUCHER-EOF-SW        PIC X.                             
000810             88  WRK-VOUCHER-AT-EOF        VALUE "Y".                     
000820         01  WRK-VOUCHER-STATUS-SW     PIC X(04).                         
000830             88  WRK-VOUCHER-FAILED        VALUE "FAIL".                  
000840             88  WRK-VOUCHER-WARNED        VALUE "WARN".                  
000850                                                                          
000860         01  WRK-RUN-SUM-AMT-C         PIC S9(13)V99.                     
000870         01  WRK-RUN-SUM-CALC-H        PIC S9(13)V99.                     
000880                                                                          
000890*    -------------------------------------------------------              
000900*    REPORT PRINT LINES - 132 COLUMN, HEADING / DETAIL /                  
000910*    CONTROL-BREAK STYLE CARRIED OVER FROM THE OLD PRINT-                 
000920*    LISTING ROUTINE.                                                     
000930*    -------------------------------------------------------              
000940         01  RPT-TITLE-LINE.                                              
000950             05  FILLER                PIC X(35) VALUE SPACES.            
000960             05  FILLER                PIC X(38) VALUE                    
000970                 "ESTIMATION VOUCHER VALIDATION REPORT".                  
000980             05  FILLER                PIC X(41) VALUE SPACES.            
000990             05  FILLER                PIC X(05) VALUE "PAGE:".           
001000             05  RPT-PAGE-NUMBER        PIC ZZZ9.                         
001010                                                                          
001020         01  RPT-RUN-DATE-LINE.                                           
001030             05  FILLER                PIC X(35) VALUE SPACES.            
001040             05  FILLER           PIC X(09) VALUE "RUN DATE:".            
001050             05  RPT-RUN-DATE           PIC 99/99/9999.                   
001060                                                                          
001070         01  RPT-COLUMN-HEADING-1.                                        
001080             05  FILLER                PIC X(21) VALUE "DOC-ID".          
001090             05  FILLER                PIC X(07) VALUE "PERIOD".          
001100             05  FILLER                PIC X(07) VALUE "ITEMS".           
001110             05  FILLER                PIC X(16) VALUE                    
001120                 "DECLARED TOTAL".                                        
001130             05  FILLER                PIC X(16) VALUE                    
001140                 "CALC TOTAL".                                            
001150             05  FILLER                PIC X(14) VALUE "CALC-H".          
001160             05  FILLER                PIC X(14) VALUE "DELTA-H".         
001170             05  FILLER                PIC X(08) VALUE "USAGE %".         
001180             05  FILLER                PIC X(07) VALUE "CONF".            
001190             05  FILLER                PIC X(06) VALUE "STATUS".          
001200                                                                          
001210         01  RPT-COLUMN-HEADING-2.                                        
001220             05  FILLER                PIC X(132) VALUE ALL "-".          
001230                                                                          
001240         01  RPT-DETAIL-LINE.                                             
001250             05  RPT-D-DOC-ID           PIC X(21).                        
001260             05  RPT-D-PERIOD           PIC ZZ9.                          
001270             05  FILLER                PIC X(04) VALUE SPACES.            
001280             05  RPT-D-ITEMS            PIC ZZ9.                          
001290             05  FILLER                PIC X(04) VALUE SPACES.            
001300             05  RPT-D-DECLARED-TOTAL   PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001310             05  FILLER                PIC X(01) VALUE SPACES.            
001320             05  RPT-D-CALC-TOTAL       PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001330             05  FILLER                PIC X(01) VALUE SPACES.            
001340             05  RPT-D-CALC-H           PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001350             05  FILLER                PIC X(01) VALUE SPACES.            
001360             05  RPT-D-DELTA-H          PIC ZZ,ZZ9.99-.                   
001370             05  FILLER                PIC X(01) VALUE SPACES.            
001380             05  RPT-D-USAGE-PCT        PIC ZZ9.99.                       
001390             05  FILLER                PIC X(01) VALUE SPACES.            
001400             05  RPT-D-CONFIDENCE       PIC 9.9999.                       
001410             05  FILLER                PIC X(01) VALUE SPACES.            
001420             05  RPT-D-STATUS           PIC X(04).                        
001430                                                                          
001440         01  RPT-ERROR-WORK.                                              
001450             05  RPT-ERROR-FIELD-NAME   PIC X(20).                        
001460             05  RPT-ERROR-DETAIL       PIC X(30).                        
001470             05  RPT-ED-COMPUTED        PIC S9(13)V99.                    
001480             05  RPT-ED-DECLARED        PIC S9(13)V99.                    
001490             05  RPT-ED-DIFFERENCE      PIC S9(13)V99.                    
001500                                                                          
001510         01  RPT-ERROR-LINE.                                              
001520             05  FILLER                PIC X(03) VALUE SPACES.            
001530             05  RPT-E-CHECK-NAME       PIC X(20).                        
001540             05  FILLER                PIC X(02) VALUE SPACES.            
001550             05  FILLER           PIC X(09) VALUE "COMPUTED:".            
001560             05  RPT-E-COMPUTED         PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001570             05  FILLER                PIC X(02) VALUE SPACES.            
001580             05  FILLER           PIC X(09) VALUE "DECLARED:".            
001590             05  RPT-E-DECLARED         PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001600             05  FILLER                PIC X(02) VALUE SPACES.            
001610             05  FILLER                PIC X(06) VALUE "DIFF:".           
001620             05  RPT-E-DIFFERENCE       PIC ZZ,ZZ9.99-.                   
001630             05  FILLER                PIC X(02) VALUE SPACES.            
001640             05  RPT-E-DETAIL-TEXT      PIC X(30).                        
001650                                                                          
001660         01  RPT-PAYCOND-LINE.                                            
001670             05  FILLER                PIC X(03) VALUE SPACES.            
001680             05  FILLER                PIC X(12) VALUE                    
001690                 "PAYCOND -".                                             
001700             05  RPT-P-TRIGGER          PIC X(10).                        
001710             05  FILLER                PIC X(02) VALUE SPACES.            
001720             05  FILLER                PIC X(07) VALUE "PHASE:".          
001730             05  RPT-P-PHASE            PIC Z9.                           
001740             05  FILLER                PIC X(02) VALUE SPACES.            
001750             05  FILLER                PIC X(09) VALUE "STATUS:".         
001760             05  RPT-P-STATUS           PIC X(04).                        
001770                                                                          
001780         01  RPT-CONTROL-TOTAL-LINE.                                      
001790             05  FILLER                PIC X(01) VALUE SPACES.            
001800             05  RPT-C-LABEL            PIC X(30).                        
001810             05  RPT-C-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99-.            
001820                                                                          
001830         01  RPT-COUNT-TOTAL-LINE.                                        
001840             05  FILLER                PIC X(01) VALUE SPACES.            
001850             05  RPT-N-LABEL            PIC X(30).                        
001860             05  RPT-N-VALUE            PIC ZZZ,ZZ9.                      
001870*----------------------------------------------------------------         
001880                                                                          
001890 PROCEDURE DIVISION.                                                      
001900                                                                          
001910 0000-MAIN-PROCESS.                                                       
001920     PERFORM 0100-OPEN-FILES.                                             
001930     PERFORM 1000-READ-VOUCHER-NEXT-RECORD.                               
001940     PERFORM 2000-PROCESS-ONE-VOUCHER THRU 2000-EXIT                      
001950         UNTIL WRK-VOUCHER-AT-EOF.                                        
001960     PERFORM 9000-END-OF-JOB.                                             
001970     STOP RUN.                                                            
001980*----------------------------------------------------------------         
001990                                                                          
002000 0100-OPEN-FILES.                                                         
002010     OPEN INPUT VOUCHER-FILE.                                             
002020     OPEN INPUT ITEM-FILE.                                                
002030     OPEN INPUT PAYCOND-FILE.                                             
002040     OPEN OUTPUT RESULT-FILE.                                             
002050     OPEN OUTPUT REPORT-FILE.                                             
002060     MOVE SPACE TO WRK-VOUCHER-EOF-SW WPC-PAYCOND-EOF-SW.                 
002070     MOVE 0 TO WCT-VOUCHERS-READ-CT WCT-VOUCHERS-PASS-CT                  
002080         WCT-VOUCHERS-FAIL-CT WCT-VOUCHERS-WARN-CT                        
002090         WCT-ITEMS-READ-CT WCT-PAYCONDS-READ-CT                           
002100         WCT-PAGE-COUNT WCT-LINE-COUNT.                                   
002110     MOVE 0 TO WRK-RUN-SUM-AMT-C WRK-RUN-SUM-CALC-H.                      
002120     PERFORM 2990-READ-NEXT-PAYCOND THRU 2990-EXIT.                       
002130     PERFORM 9200-PRINT-REPORT-HEADINGS.                                  
002140 0100-EXIT.                                                               
002150     EXIT.                                                                
002160*----------------------------------------------------------------         
002170                                                                          
002180 1000-READ-VOUCHER-NEXT-RECORD.                                           
002190     READ VOUCHER-FILE                                                    
002200         AT END SET WRK-VOUCHER-AT-EOF TO TRUE                            
002210     END-READ.                                                            
002220 1000-EXIT.                                                               
002230     EXIT.                                                                
002240*----------------------------------------------------------------         
002250                                                                          
002260 2000-PROCESS-ONE-VOUCHER.                                                
002270*    RUNS THE FULL VALIDATION SEQUENCE AGAINST ONE VOUCHER                
002280*    HEADER - NORMALIZE, SCHEMA, AMOUNT, FORMULA, ACCUMULATION,           
002290*    PAYMENT CONDITIONS, CONFIDENCE - IN THE ORDER THE CHECKS             
002300*    MUST RUN, THEN WRITES THE RESULT RECORD AND DETAIL LINE.             
002310     ADD 1 TO WCT-VOUCHERS-READ-CT.                                       
002320     MOVE SPACES TO RESULT-RECORD.                                        
002330     MOVE VCH-DOC-ID TO RSL-DOC-ID.                                       
002340                                                                          
002350     PERFORM 2100-NORMALIZE-DOC-ID THRU 2100-EXIT.                        
002360     PERFORM 2300-NORMALIZE-PERIOD-DATE THRU 2300-EXIT.                   
002370                                                                          
002380     PERFORM 2400-SCHEMA-VALIDATE-HEADER THRU 2400-EXIT.                  
002390                                                                          
002400     PERFORM 2550-READ-ITEMS-FOR-VOUCHER THRU 2550-EXIT.                  
002410     PERFORM 2500-VERTICAL-SUM-CHECK THRU 2500-EXIT.                      
002420     PERFORM 2650-SET-HORIZONTAL-STATUS THRU 2650-EXIT.                   
002430                                                                          
002440     PERFORM 2700-PAYABLE-FORMULA-CHECK THRU 2700-EXIT.                   
002450                                                                          
002460     PERFORM 2800-ACCUMULATION-CHECK THRU 2800-EXIT.                      
002470     PERFORM 2850-CONTRACT-LIMIT-CHECK THRU 2850-EXIT.                    
002480                                                                          
002490     PERFORM 2900-PAYCOND-VALIDATE-LOOP THRU 2900-EXIT.                   
002500                                                                          
002510     PERFORM 3000-COMPUTE-RECOGNITION-CONF THRU 3000-EXIT.                
002520     PERFORM 3010-COMPUTE-MAPPING-CONF THRU 3010-EXIT.                    
002530     PERFORM 3020-COMPUTE-VALIDATION-CONF THRU 3020-EXIT.                 
002540     PERFORM 3030-COMPUTE-OVERALL-CONF THRU 3030-EXIT.                    
002550                                                                          
002560     MOVE WCA-CALC-TOTAL TO RSL-CALC-TOTAL.                               
002570     PERFORM 3400-SET-OVERALL-STATUS THRU 3400-EXIT.                      
002580     PERFORM 3100-WRITE-RESULT-RECORD THRU 3100-EXIT.                     
002590     PERFORM 3200-PRINT-DETAIL-LINE THRU 3200-EXIT.                       
002600     PERFORM 3300-ACCUM-RUN-TOTALS THRU 3300-EXIT.                        
002610                                                                          
002620     PERFORM 1000-READ-VOUCHER-NEXT-RECORD.                               
002630 2000-EXIT.                                                               
002640     EXIT.                                                                
002650*----------------------------------------------------------------         
002660                                                                          
002670 3100-WRITE-RESULT-RECORD.                                                
002680     WRITE RESULT-RECORD.                                                 
002690 3100-EXIT.                                                               
002700     EXIT.                                                                
002710*----------------------------------------------------------------         
002720                                                                          
002730 3200-PRINT-DETAIL-LINE.                                                  
002740     PERFORM 8200-BUMP-PAGE-IF-FULL THRU 8200-EXIT.                       
002750     MOVE SPACES TO RPT-DETAIL-LINE.                                      
002760     MOVE VCH-DOC-ID TO RPT-D-DOC-ID.                                     
002770     MOVE VCH-PERIOD-NUMBER TO RPT-D-PERIOD.                              
002780     MOVE VCH-ITEM-COUNT TO RPT-D-ITEMS.                                  
002790     MOVE VCH-DECLARED-TOTAL TO RPT-D-DECLARED-TOTAL.                     
002800     MOVE WCA-CALC-TOTAL TO RPT-D-CALC-TOTAL.                             
002810     MOVE WCA-CALC-H TO RPT-D-CALC-H.                                     
002820     MOVE WCA-DELTA-H TO RPT-D-DELTA-H.                                   
002830     MOVE WAC-USAGE-PCT TO RPT-D-USAGE-PCT.                               
002840     MOVE WCF-OVERALL-CONF TO RPT-D-CONFIDENCE.                           
002850     MOVE WRK-VOUCHER-STATUS-SW TO RPT-D-STATUS.                          
002860     MOVE RPT-DETAIL-LINE TO REPORT-RECORD.                               
002870     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
002880     ADD 1 TO WCT-LINE-COUNT.                                             
002890 3200-EXIT.                                                               
002900     EXIT.                                                                
002910*----------------------------------------------------------------         
002920                                                                          
002930 3300-ACCUM-RUN-TOTALS.                                                   
002940     ADD VCH-AMT-C TO WRK-RUN-SUM-AMT-C.                                  
002950     ADD WCA-CALC-H TO WRK-RUN-SUM-CALC-H.                                
002960     IF WRK-VOUCHER-FAILED                                                
002970         ADD 1 TO WCT-VOUCHERS-FAIL-CT                                    
002980     ELSE                                                                 
002990         IF WRK-VOUCHER-WARNED                                            
003000             ADD 1 TO WCT-VOUCHERS-WARN-CT                                
003010         ELSE                                                             
003020             ADD 1 TO WCT-VOUCHERS-PASS-CT                                
003030         END-IF                                                           
003040     END-IF.                                                              
003050 3300-EXIT.                                                               
003060     EXIT.                                                                
003070*----------------------------------------------------------------         
003080                                                                          
003090 3400-SET-OVERALL-STATUS.                                                 
003100*    OVERALL IS PASS ONLY WHEN EVERY SUB-STATUS IS PASS, EXCEPT           
003110*    THAT A WARN ON ACCUM-STATUS OR PAYCOND-STATUS DOES NOT BY            
003120*    ITSELF FAIL THE VOUCHER.                                             
003130     MOVE "PASS" TO WRK-VOUCHER-STATUS-SW.                                
003140     IF RSL-SCHEMA-STATUS = "FAIL" OR RSL-VERT-STATUS = "FAIL"            
003150             OR RSL-HORIZ-STATUS = "FAIL"                                 
003160             OR RSL-FORMULA-STATUS = "FAIL"                               
003170             OR RSL-ACCUM-STATUS = "FAIL"                                 
003180             OR RSL-LIMIT-STATUS = "FAIL"                                 
003190             OR RSL-PAYCOND-STATUS = "FAIL"                               
003200         MOVE "FAIL" TO WRK-VOUCHER-STATUS-SW                             
003210     ELSE                                                                 
003220         IF RSL-ACCUM-STATUS = "WARN" OR RSL-LIMIT-STATUS = "WARN"        
003230                 OR RSL-PAYCOND-STATUS = "WARN"                           
003240             MOVE "WARN" TO WRK-VOUCHER-STATUS-SW                         
003250         END-IF                                                           
003260     END-IF.                                                              
003270     MOVE WRK-VOUCHER-STATUS-SW TO RSL-OVERALL-STATUS.                    
003280 3400-EXIT.                                                               
003290     EXIT.                                                                
003300*----------------------------------------------------------------         
003310                                                                          
003320 9000-END-OF-JOB.                                                         
003330     PERFORM 9100-PRINT-CONTROL-TOTALS.                                   
003340     CLOSE VOUCHER-FILE.                                                  
003350     CLOSE ITEM-FILE.                                                     
003360     CLOSE PAYCOND-FILE.                                                  
003370     CLOSE RESULT-FILE.                                                   
003380     CLOSE REPORT-FILE.                                                   
003390 9000-EXIT.                                                               
003400     EXIT.                                                                
003410*----------------------------------------------------------------         
003420                                                                          
003430 9100-PRINT-CONTROL-TOTALS.                                               
003440     MOVE SPACES TO REPORT-RECORD.                                        
003450     WRITE REPORT-RECORD AFTER ADVANCING 2.                               
003460     MOVE SPACES TO RPT-CONTROL-TOTAL-LINE.                               
003470     MOVE "VOUCHERS READ . . . . . . . ." TO RPT-C-LABEL.                 
003480     MOVE SPACES TO RPT-COUNT-TOTAL-LINE.                                 
003490     MOVE "VOUCHERS READ . . . . . . . ." TO RPT-N-LABEL.                 
003500     MOVE WCT-VOUCHERS-READ-CT TO RPT-N-VALUE.                            
003510     MOVE RPT-COUNT-TOTAL-LINE TO REPORT-RECORD.                          
003520     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003530                                                                          
003540     MOVE SPACES TO RPT-COUNT-TOTAL-LINE.                                 
003550     MOVE "ITEMS READ . . . . . . . . .." TO RPT-N-LABEL.                 
003560     MOVE WCT-ITEMS-READ-CT TO RPT-N-VALUE.                               
003570     MOVE RPT-COUNT-TOTAL-LINE TO REPORT-RECORD.                          
003580     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003590                                                                          
003600     MOVE SPACES TO RPT-COUNT-TOTAL-LINE.                                 
003610     MOVE "VOUCHERS PASSED . . . . . . ." TO RPT-N-LABEL.                 
003620     MOVE WCT-VOUCHERS-PASS-CT TO RPT-N-VALUE.                            
003630     MOVE RPT-COUNT-TOTAL-LINE TO REPORT-RECORD.                          
003640     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003650                                                                          
003660     MOVE SPACES TO RPT-COUNT-TOTAL-LINE.                                 
003670     MOVE "VOUCHERS FAILED . . . . . . ." TO RPT-N-LABEL.                 
003680     MOVE WCT-VOUCHERS-FAIL-CT TO RPT-N-VALUE.                            
003690     MOVE RPT-COUNT-TOTAL-LINE TO REPORT-RECORD.                          
003700     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003710                                                                          
003720     MOVE SPACES TO RPT-COUNT-TOTAL-LINE.                                 
003730     MOVE "VOUCHERS WARNED . . . . . . ." TO RPT-N-LABEL.                 
003740     MOVE WCT-VOUCHERS-WARN-CT TO RPT-N-VALUE.                            
003750     MOVE RPT-COUNT-TOTAL-LINE TO REPORT-RECORD.                          
003760     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003770                                                                          
003780     MOVE SPACES TO RPT-CONTROL-TOTAL-LINE.                               
003790     MOVE "SUM THIS-PERIOD AMOUNT (C) . " TO RPT-C-LABEL.                 
003800     MOVE WRK-RUN-SUM-AMT-C TO RPT-C-VALUE.                               
003810     MOVE RPT-CONTROL-TOTAL-LINE TO REPORT-RECORD.                        
003820     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003830                                                                          
003840     MOVE SPACES TO RPT-CONTROL-TOTAL-LINE.                               
003850     MOVE "SUM COMPUTED PAYABLE (H) . . " TO RPT-C-LABEL.                 
003860     MOVE WRK-RUN-SUM-CALC-H TO RPT-C-VALUE.                              
003870     MOVE RPT-CONTROL-TOTAL-LINE TO REPORT-RECORD.                        
003880     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
003890 9100-EXIT.                                                               
003900     EXIT.                                                                
003910*----------------------------------------------------------------         
003920                                                                          
003930 9200-PRINT-REPORT-HEADINGS.                                              
003940     ADD 1 TO WCT-PAGE-COUNT.                                             
003950     MOVE 0 TO WCT-LINE-COUNT.                                            
003960     IF WCT-PAGE-COUNT > 1                                                
003970         MOVE SPACES TO REPORT-RECORD                                     
003980         WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM                  
003990     END-IF.                                                              
004000     MOVE SPACES TO RPT-TITLE-LINE.                                       
004010     MOVE WCT-PAGE-COUNT TO RPT-PAGE-NUMBER.                              
004020     MOVE RPT-TITLE-LINE TO REPORT-RECORD.                                
004030     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
004040     MOVE SPACES TO REPORT-RECORD.                                        
004050     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
004060     MOVE RPT-COLUMN-HEADING-1 TO REPORT-RECORD.                          
004070     WRITE REPORT-RECORD AFTER ADVANCING 2.                               
004080     MOVE RPT-COLUMN-HEADING-2 TO REPORT-RECORD.                          
004090     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
004100     ADD 5 TO WCT-LINE-COUNT.                                             
004110 9200-EXIT.                                                               
004120     EXIT.                                                                
004130*----------------------------------------------------------------         
004140                                                                          
004150 9300-PRINT-ERROR-EXPLANATION.                                            
004160     PERFORM 8200-BUMP-PAGE-IF-FULL THRU 8200-EXIT.                       
004170     MOVE SPACES TO RPT-ERROR-LINE.                                       
004180     MOVE RPT-ERROR-FIELD-NAME TO RPT-E-CHECK-NAME.                       
004190     MOVE RPT-ED-COMPUTED TO RPT-E-COMPUTED.                              
004200     MOVE RPT-ED-DECLARED TO RPT-E-DECLARED.                              
004210     MOVE RPT-ED-DIFFERENCE TO RPT-E-DIFFERENCE.                          
004220     MOVE RPT-ERROR-DETAIL TO RPT-E-DETAIL-TEXT.                          
004230     MOVE RPT-ERROR-LINE TO REPORT-RECORD.                                
004240     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
004250     ADD 1 TO WCT-LINE-COUNT.                                             
004260 9300-EXIT.                                                               
004270     EXIT.                                                                
004280*----------------------------------------------------------------         
004290                                                                          
004300 9350-PRINT-PAYCOND-EXPLANATION.                                          
004310     PERFORM 8200-BUMP-PAGE-IF-FULL THRU 8200-EXIT.                       
004320     MOVE SPACES TO RPT-PAYCOND-LINE.                                     
004330     MOVE PYC-TRIGGER-TYPE TO RPT-P-TRIGGER.                              
004340     MOVE WPC-PHASE-NUMBER TO RPT-P-PHASE.                                
004350     MOVE WPC-COND-STATUS TO RPT-P-STATUS.                                
004360     MOVE RPT-PAYCOND-LINE TO REPORT-RECORD.                              
004370     WRITE REPORT-RECORD AFTER ADVANCING 1.                               
004380     ADD 1 TO WCT-LINE-COUNT.                                             
004390 9350-EXIT.                                                               
004400     EXIT.                                                                
004410*----------------------------------------------------------------         
004420                                                                          
004430     COPY "PLGENERAL.CBL".                                                
004440     COPY "PLDATE.CBL".                                                   
004450     COPY "PLNORM.CBL".                                                   
004460     COPY "PLSCHEMA.CBL".                                                 
004470     COPY "PLAMOUNT.CBL".                                                 
004480     COPY "PLFORMULA.CBL".                                                
004490     COPY "PLACCUM.CBL".                                                  
004500     COPY "PLPAYCND.CBL".                                                 
004510     COPY "PLCONF.CBL".                                                   
004520*----------------------------------------------------------------         
