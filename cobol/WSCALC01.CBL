000100*----------------------------------------------------------------         
000110*    WSCALC01.CBL                                                         
000120*    Working-storage for PLAMOUNT.CBL and PLFORMULA.CBL - the             
000130*    vertical/horizontal amount-recompute engine and the                  
000140*    payable-amount formula (H = C+D-E-F-G) check.                        
000150*----------------------------------------------------------------         
000160*    86-02-19  RVD  ORIGINAL AMOUNT WORK AREA                     AP0142  
000170*    91-04-11  LFN  ADDED FORMULA ROUNDING WORK AREA              AP0311  
000180*    06-03-14  DMK  RAW-RESULT SPLIT MOVED FROM THE WHOLE-        AP0523  
000190*    06-03-14  DMK    DOLLAR BOUNDARY TO THE CENTS BOUNDARY -     AP0523  
000200*    06-03-14  DMK    FLOOR/CEIL WERE ZEROING THE CENTS OF H      AP0523  
000210*    06-03-14  DMK    INSTEAD OF JUST TRUNCATING PAST THEM        AP0523  
000220*----------------------------------------------------------------         
000230                                                                          
000240 01  WCA-RAW-RESULT                PIC S9(15)V9(04).                      
000250 01  FILLER REDEFINES WCA-RAW-RESULT.                                     
000260     05  WCA-RAW-CENTS              PIC S9(15)V99.                        
000270     05  WCA-RAW-SUBCENT            PIC 9(02).                            
000280                                                                          
000290 77  WCA-TOLERANCE                 PIC S9(13)V99 VALUE 0.01.              
000300 77  WCA-CALC-TOTAL                PIC S9(13)V99.                         
000310 77  WCA-VERT-STATUS                PIC X(04).                            
000320 77  WCA-ITEM-SUB                  COMP PIC S9(04).                       
000330 77  WCA-ITEM-FAIL-COUNT           COMP PIC S9(04).                       
000340 77  WCA-CALC-ITEM-AMOUNT          PIC S9(13)V99.                         
000350 77  WCA-HORIZ-STATUS               PIC X(04).                            
000360 77  WCA-CALC-H                    PIC S9(13)V99.                         
000370 77  WCA-DELTA-H                   PIC S9(13)V99.                         
000380 77  WCA-FORMULA-STATUS             PIC X(04).                            
000390*----------------------------------------------------------------         
