000100*----------------------------------------------------------------         
000110*    SLFEEDBK.CBL  -  FILE-CONTROL entry for FEEDBACK-FILE                
000120*----------------------------------------------------------------         
000130 SELECT FEEDBACK-FILE                                                     
000140     ASSIGN TO "FEEDBACK-FILE"                                            
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
