000100*----------------------------------------------------------------         
000110*    SLITEM.CBL  -  FILE-CONTROL entry for ITEM-FILE                      
000120*----------------------------------------------------------------         
000130 SELECT ITEM-FILE                                                         
000140     ASSIGN TO "ITEM-FILE"                                                
000150     ORGANIZATION IS LINE SEQUENTIAL.                                     
000160*----------------------------------------------------------------         
