000100*----------------------------------------------------------------         
000110*    WSACUM01.CBL                                                         
000120*    Working-storage for PLACCUM.CBL - period-over-period                 
000130*    accumulation and contract-ceiling checks.                            
000140*----------------------------------------------------------------         
000150*    86-02-19  RVD  ORIGINAL ACCUMULATION WORK AREA               AP0142  
000160*    91-04-20  LFN  ADDED USAGE-PCT RAW ROUNDING AREA             AP0311  
000170*    06-03-14  DMK  DROPPED THE USAGE-PCT RAW WHOLE/FRACTION      AP0523  
000180*    06-03-14  DMK    SPLIT - USAGE-PCT NOW ROUNDS NATIVE IN      AP0523  
000190*    06-03-14  DMK    PLACCUM.CBL                                 AP0523  
000200*----------------------------------------------------------------         
000210                                                                          
000220 77  WAC-COMPUTED-CUM               PIC S9(13)V99.                        
000230 77  WAC-ACCUM-STATUS                PIC X(04).                           
000240 77  WAC-CEILING-AMOUNT             PIC S9(13)V99.                        
000250 77  WAC-EXCEEDED-AMOUNT            PIC S9(13)V99.                        
000260 77  WAC-REMAINING-AMOUNT           PIC S9(13)V99.                        
000270 77  WAC-USAGE-PCT                 PIC S9(03)V99.                         
000280 77  WAC-LIMIT-STATUS                PIC X(04).                           
000290*----------------------------------------------------------------         
