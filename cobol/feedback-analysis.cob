000100*----------------------------------------------------------------         
000110*    FEEDBACK-ANALYSIS                                                    
000120*    Batch that aggregates human-review corrections taken against         
000130*    estimation vouchers after the validation run - one control           
000140*    break per FIELD-NAME, a totals block by ERROR-TYPE, and the          
000150*    improvement-area / prompt-pattern / validation-rule findings         
000160*    used to steer the capture process.                                   
000170*----------------------------------------------------------------         
000180*    95-02-17  LFN  ORIGINAL FEEDBACK ANALYSIS PROGRAM            AP0380  
000190*    98-11-30  LFN  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        AP0411  
000200*    99-02-02  LFN  ERROR-TYPE TOTALS BLOCK ADDED                 AP0412  
000210*    99-09-30  LFN  PRIORITY HIGH/MEDIUM THRESHOLD TUNED          AP0420  
000220*    00-02-11  LFN  Y2K FOLLOW-UP - CONFIRMED NO CHANGE           AP0431  
000230*    00-08-07  JRH  SUGGESTION TEXT TABLE REWORDED                AP0440  
000240*    01-11-05  JRH  FIELD-NAME WIDTH MATCHED TO SCHEMA CHG        AP0452  
000250*    02-04-19  JRH  ADDED VALIDATION RULE-TYPE FINDING            AP0463  
000260*    03-06-24  JRH  HEADER COMMENT BLOCK CLEANED UP               AP0481  
000270*    04-10-02  DMK  ACCURACY IMPACT ROUNDING REVIEWED             AP0497  
000280*    05-09-01  DMK  CONTROL TOTAL FOOTING WIDTH CHECKED           AP0509  
000290*----------------------------------------------------------------         
000300                                                                          
000310 IDENTIFICATION DIVISION.                                                 
000320 PROGRAM-ID. FEEDBACK-ANALYSIS.                                           
000330 AUTHOR. L F NAKAMURA.                                                    
000340 INSTALLATION. CONTRACT ACCOUNTING - ESTIMATION UNIT.                     
000350 DATE-WRITTEN. 02/17/95.                                                  
000360 DATE-COMPILED.                                                           
000370 SECURITY. CONTRACT ACCOUNTING DATA - INTERNAL USE ONLY.                  
000380                                                                          
000390 ENVIRONMENT DIVISION.                                                    
000400 CONFIGURATION SECTION.                                                   
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM.                                                  
000430                                                                          
000440 INPUT-OUTPUT SECTION.                                                    
000450     FILE-CONTROL.                                                        
000460                                                                          
000470         COPY "SLFEEDBK.CBL".                                             
000480         COPY "SLFBRPT.CBL".                                              
000490                                                                          
000500 DATA DIVISION.                                                           
000510     FILE SECTION.                                                        
000520                                                                          
000530         COPY "FDFEEDBK.CBL".                                             
000540         COPY "FDFBRPT.CBL".                                              
000550                                                                          
000560     WORKING-STORAGE SECTION.                                             
000570                                                                          
000580         COPY "WSFBK01.CBL".                                              
000590         COPY "WSCTL01.CBL".                                              
000600                                                                          
000610*    -------------------------------------------------------              
000620*    RUN-LEVEL SWITCHES                                                   
000630*    -------------------------------------------------------              
000640         01  WRK-FEEDBACK-EOF-SW       PIC X.                             
000650             88  WRK-FEEDBACK-AT-EOF       VALUE "Y".                     
000660                                                                          
000670*    -------------------------------------------------------              
000680*    REPORT PRINT LINES - 132 COLUMN, SAME HEADING / DETAIL               
000690*    STYLE AS THE VALIDATION REPORT PROGRAM.                              
000700*    -------------------------------------------------------              
000710         01  FDL-TITLE-LINE.                                              
000720             05  FILLER                PIC X(35) VALUE SPACES.            
000730             05  FILLER                PIC X(38) VALUE                    
000740                 "FEEDBACK ANALYSIS REPORT".                              
000750             05  FILLER                PIC X(41) VALUE SPACES.            
000760             05  FILLER                PIC X(05) VALUE "PAGE:".           
000770             05  FDL-PAGE-NUMBER        PIC ZZZ9.                         
000780                                                                          
000790         01  FDL-COLUMN-HEADING-1.                                        
000800             05  FILLER           PIC X(21) VALUE "FIELD-NAME".           
000810             05  FILLER           PIC X(12) VALUE "CORRECTIONS".          
000820             05  FILLER                PIC X(10) VALUE "IMPROVE".         
000830             05  FILLER                PIC X(09) VALUE "PRIORITY".        
000840             05  FILLER                PIC X(60) VALUE                    
000850                 "SUGGESTION".                                            
000860                                                                          
000870         01  FDL-COLUMN-HEADING-2.                                        
000880             05  FILLER                PIC X(132) VALUE ALL "-".          
000890                                                                          
000900         01  FDL-FIELD-DETAIL-LINE.                                       
000910             05  FDL-FIELD-NAME         PIC X(21).                        
000920             05  FDL-CORRECTION-CT      PIC ZZZ,ZZ9.                      
000930             05  FILLER                PIC X(05) VALUE SPACES.            
000940             05  FDL-IMPROVE-FLAG       PIC X(10).                        
000950             05  FDL-PRIORITY           PIC X(09).                        
000960             05  FDL-SUGGESTION-TEXT    PIC X(60).                        
000970                                                                          
000980         01  FDL-ERROR-TYPE-LINE.                                         
000990             05  FILLER                PIC X(01) VALUE SPACES.            
001000             05  FDL-ET-LABEL           PIC X(12) VALUE                   
001010                 "ERROR TYPE:".                                           
001020             05  FDL-ET-NAME            PIC X(12).                        
001030             05  FILLER                PIC X(02) VALUE SPACES.            
001040             05  FDL-ET-LABEL-2         PIC X(12) VALUE                   
001050                 "CORRECTIONS:".                                          
001060             05  FDL-ET-COUNT           PIC ZZZ,ZZ9.                      
001070                                                                          
001080         01  FDL-SUMMARY-LINE.                                            
001090             05  FILLER                PIC X(01) VALUE SPACES.            
001100             05  FDL-S-LABEL            PIC X(30).                        
001110             05  FDL-S-VALUE            PIC ZZZ,ZZ9.                      
001120                                                                          
001130         01  FDL-SUMMARY-PCT-LINE.                                        
001140             05  FILLER                PIC X(01) VALUE SPACES.            
001150             05  FDL-SP-LABEL           PIC X(30).                        
001160             05  FDL-SP-VALUE           PIC Z9.99.                        
001170*----------------------------------------------------------------         
001180                                                                          
001190 PROCEDURE DIVISION.                                                      
001200                                                                          
001210 0000-MAIN-PROCESS.                                                       
001220     PERFORM 0100-OPEN-FILES.                                             
001230     PERFORM 1000-READ-FEEDBACK-NEXT-RECORD.                              
001240     PERFORM 1100-PROCESS-ONE-RECORD THRU 1100-EXIT                       
001250         UNTIL WRK-FEEDBACK-AT-EOF.                                       
001260     PERFORM 4100-ACCUM-FIELD-BREAK THRU 4100-EXIT.                       
001270     PERFORM 4300-BUILD-RULE-FINDING THRU 4300-EXIT.                      
001280     PERFORM 2100-COMPUTE-ACCURACY-IMPACT THRU 2100-EXIT.                 
001290     PERFORM 5000-PRINT-FEEDBACK-SUMMARY THRU 5000-EXIT.                  
001300     PERFORM 9000-END-OF-JOB.                                             
001310     STOP RUN.                                                            
001320*----------------------------------------------------------------         
001330                                                                          
001340 0100-OPEN-FILES.                                                         
001350     OPEN INPUT FEEDBACK-FILE.                                            
001360     OPEN OUTPUT FBREPORT-FILE.                                           
001370     MOVE SPACE TO WRK-FEEDBACK-EOF-SW.                                   
001380     SET WFB-FIRST-RECORD TO TRUE.                                        
001390     MOVE 0 TO WFB-FIELD-CORRECTION-CT WFB-TOTAL-CORRECTION-CT.           
001400     MOVE 0 TO WFB-ERROR-TYPE-COUNT (1) WFB-ERROR-TYPE-COUNT (2)          
001410         WFB-ERROR-TYPE-COUNT (3) WFB-ERROR-TYPE-COUNT (4).               
001420     MOVE 0 TO WCT-FEEDBACK-READ-CT WCT-FINDINGS-HIGH-CT                  
001430         WCT-FINDINGS-MEDIUM-CT WCT-PAGE-COUNT WCT-LINE-COUNT.            
001440     PERFORM 9200-PRINT-REPORT-HEADINGS.                                  
001450 0100-EXIT.                                                               
001460     EXIT.                                                                
001470*----------------------------------------------------------------         
001480                                                                          
001490 1000-READ-FEEDBACK-NEXT-RECORD.                                          
001500     READ FEEDBACK-FILE                                                   
001510         AT END SET WRK-FEEDBACK-AT-EOF TO TRUE                           
001520     END-READ.                                                            
001530 1000-EXIT.                                                               
001540     EXIT.                                                                
001550*----------------------------------------------------------------         
001560                                                                          
001570 1100-PROCESS-ONE-RECORD.                                                 
001580     ADD 1 TO WCT-FEEDBACK-READ-CT.                                       
001590     PERFORM 2000-PROCESS-FIELD-BREAK THRU 2000-EXIT.                     
001600     PERFORM 1000-READ-FEEDBACK-NEXT-RECORD.                              
001610 1100-EXIT.                                                               
001620     EXIT.                                                                
001630*----------------------------------------------------------------         
001640                                                                          
001650 9000-END-OF-JOB.                                                         
001660     CLOSE FEEDBACK-FILE.                                                 
001670     CLOSE FBREPORT-FILE.                                                 
001680 9000-EXIT.                                                               
001690     EXIT.                                                                
001700*----------------------------------------------------------------         
001710                                                                          
001720 9200-PRINT-REPORT-HEADINGS.                                              
001730     ADD 1 TO WCT-PAGE-COUNT.                                             
001740     MOVE 0 TO WCT-LINE-COUNT.                                            
001750     IF WCT-PAGE-COUNT > 1                                                
001760         MOVE SPACES TO FBRPT-RECORD                                      
001770         WRITE FBRPT-RECORD AFTER ADVANCING TOP-OF-FORM                   
001780     END-IF.                                                              
001790     MOVE SPACES TO FDL-TITLE-LINE.                                       
001800     MOVE WCT-PAGE-COUNT TO FDL-PAGE-NUMBER.                              
001810     MOVE FDL-TITLE-LINE TO FBRPT-RECORD.                                 
001820     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
001830     MOVE SPACES TO FBRPT-RECORD.                                         
001840     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
001850     MOVE FDL-COLUMN-HEADING-1 TO FBRPT-RECORD.                           
001860     WRITE FBRPT-RECORD AFTER ADVANCING 2.                                
001870     MOVE FDL-COLUMN-HEADING-2 TO FBRPT-RECORD.                           
001880     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
001890     ADD 5 TO WCT-LINE-COUNT.                                             
001900 9200-EXIT.                                                               
001910     EXIT.                                                                
001920*----------------------------------------------------------------         
001930                                                                          
001940 9400-PRINT-FIELD-DETAIL-LINE.                                            
001950*    PRINTS THE FIELD JUST CLOSED OUT BY 4100-ACCUM-FIELD-BREAK.          
001960*    4100 ALREADY CLEARED THE LINE AND, WHEN IT RAN 4250, LOADED          
001970*    FDL-SUGGESTION-TEXT - DO NOT RE-CLEAR THE LINE HERE OR THE           
001980*    SUGGESTION TEXT WOULD BE LOST BEFORE IT PRINTS.                      
001990     PERFORM 8200-BUMP-PAGE-IF-FULL THRU 8200-EXIT.                       
002000     MOVE WFB-CURRENT-FIELD-NAME TO FDL-FIELD-NAME.                       
002010     MOVE WFB-FIELD-CORRECTION-CT TO FDL-CORRECTION-CT.                   
002020     IF WFB-FIELD-CORRECTION-CT NOT LESS THAN 3                           
002030         MOVE "IMPROVE" TO FDL-IMPROVE-FLAG                               
002040     END-IF.                                                              
002050     IF WFB-FIELD-CORRECTION-CT NOT LESS THAN 5                           
002060         IF WFB-PRIORITY-IS-HIGH                                          
002070             MOVE "HIGH" TO FDL-PRIORITY                                  
002080         ELSE                                                             
002090             MOVE "MEDIUM" TO FDL-PRIORITY                                
002100         END-IF                                                           
002110     END-IF.                                                              
002120     MOVE FDL-FIELD-DETAIL-LINE TO FBRPT-RECORD.                          
002130     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002140     ADD 1 TO WCT-LINE-COUNT.                                             
002150 9400-EXIT.                                                               
002160     EXIT.                                                                
002170*----------------------------------------------------------------         
002180                                                                          
002190 5000-PRINT-FEEDBACK-SUMMARY.                                             
002200     PERFORM 5010-PRINT-ERROR-TYPE-TOTALS THRU 5010-EXIT.                 
002210     MOVE SPACES TO FBRPT-RECORD.                                         
002220     WRITE FBRPT-RECORD AFTER ADVANCING 2.                                
002230                                                                          
002240     MOVE SPACES TO FDL-SUMMARY-LINE.                                     
002250     MOVE "FEEDBACK RECORDS READ . . . ." TO FDL-S-LABEL.                 
002260     MOVE WCT-FEEDBACK-READ-CT TO FDL-S-VALUE.                            
002270     MOVE FDL-SUMMARY-LINE TO FBRPT-RECORD.                               
002280     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002290                                                                          
002300     MOVE SPACES TO FDL-SUMMARY-LINE.                                     
002310     MOVE "TOTAL CORRECTIONS . . . . . ." TO FDL-S-LABEL.                 
002320     MOVE WFB-TOTAL-CORRECTION-CT TO FDL-S-VALUE.                         
002330     MOVE FDL-SUMMARY-LINE TO FBRPT-RECORD.                               
002340     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002350                                                                          
002360     MOVE SPACES TO FDL-SUMMARY-PCT-LINE.                                 
002370     MOVE "ACCURACY IMPACT . . . . . . ." TO FDL-SP-LABEL.                
002380     MOVE WFB-ACCURACY-IMPACT-PCT TO FDL-SP-VALUE.                        
002390     MOVE FDL-SUMMARY-PCT-LINE TO FBRPT-RECORD.                           
002400     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002410                                                                          
002420     MOVE SPACES TO FDL-SUMMARY-LINE.                                     
002430     MOVE "HIGH PRIORITY FINDINGS . . ." TO FDL-S-LABEL.                  
002440     MOVE WCT-FINDINGS-HIGH-CT TO FDL-S-VALUE.                            
002450     MOVE FDL-SUMMARY-LINE TO FBRPT-RECORD.                               
002460     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002470                                                                          
002480     MOVE SPACES TO FDL-SUMMARY-LINE.                                     
002490     MOVE "MEDIUM PRIORITY FINDINGS . ." TO FDL-S-LABEL.                  
002500     MOVE WCT-FINDINGS-MEDIUM-CT TO FDL-S-VALUE.                          
002510     MOVE FDL-SUMMARY-LINE TO FBRPT-RECORD.                               
002520     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002530 5000-EXIT.                                                               
002540     EXIT.                                                                
002550*----------------------------------------------------------------         
002560                                                                          
002570 5010-PRINT-ERROR-TYPE-TOTALS.                                            
002580*    ONE LINE PER ERROR-TYPE BUCKET, IN THE SAME FIXED ORDER AS           
002590*    THE WFB-ERROR-TYPE-NAME-TABLE BUILT IN WSFBK01.                      
002600     MOVE SPACES TO FBRPT-RECORD.                                         
002610     WRITE FBRPT-RECORD AFTER ADVANCING 2.                                
002620     PERFORM 5020-PRINT-ONE-ERROR-TYPE THRU 5020-EXIT                     
002630         VARYING WFB-ERROR-TYPE-SUB FROM 1 BY 1                           
002640             UNTIL WFB-ERROR-TYPE-SUB > 4.                                
002650 5010-EXIT.                                                               
002660     EXIT.                                                                
002670                                                                          
002680 5020-PRINT-ONE-ERROR-TYPE.                                               
002690     PERFORM 8200-BUMP-PAGE-IF-FULL THRU 8200-EXIT.                       
002700     MOVE SPACES TO FDL-ERROR-TYPE-LINE.                                  
002710     MOVE WFB-ERROR-TYPE-NAME (WFB-ERROR-TYPE-SUB) TO FDL-ET-NAME.        
002720     MOVE WFB-ERROR-TYPE-COUNT (WFB-ERROR-TYPE-SUB)                       
002730         TO FDL-ET-COUNT.                                                 
002740     MOVE FDL-ERROR-TYPE-LINE TO FBRPT-RECORD.                            
002750     WRITE FBRPT-RECORD AFTER ADVANCING 1.                                
002760     ADD 1 TO WCT-LINE-COUNT.                                             
002770 5020-EXIT.                                                               
002780     EXIT.                                                                
002790*----------------------------------------------------------------         
002800                                                                          
002810     COPY "PLGENERAL.CBL".                                                
002820     COPY "PLFBK.CBL".                                                    
002830*----------------------------------------------------------------         
