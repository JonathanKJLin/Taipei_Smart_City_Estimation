000100*----------------------------------------------------------------         
000110*    FDVOUCH.CBL                                                          
000120*    VOUCHER-FILE  -  estimation voucher header record                    
000130*                                                                         
000140*    One record per progress-payment estimation voucher submitted         
000150*    by a contractor.  Carries the contract identifiers, the five         
000160*    amounts that feed the payable-amount formula (C,D,E,F,G), the        
000170*    declared results (H,K), the vertical-sum and accumulation            
000180*    totals, and the counts that tell the validation batch how            
000190*    many ITEM-FILE / PAYCOND-FILE records follow.                        
000200*----------------------------------------------------------------         
000210*    86-02-19  RVD  ORIGINAL LAYOUT FOR ESTIMATION PILOT          AP0142  
000220*    86-09-03  RVD  ADDED PREPAYMENT-TOTAL PER AUDIT REQUE        AP0167  
000230*    91-04-11  LFN  ADDED ROUNDING-RULE, DOCUMENT TYPE ENU        AP0311  
000240*    98-11-30  LFN  WIDENED CCYY ON PERIOD-DATE FOR Y2K           AP0409  
000250*----------------------------------------------------------------         
000260 FD  VOUCHER-FILE                                                         
000270     LABEL RECORDS ARE STANDARD.                                          
000280                                                                          
000290 01  VOUCHER-RECORD.                                                      
000300     05  VCH-DOC-ID                PIC X(20).                             
000310     05  VCH-DOC-TYPE               PIC X(12).                            
000320         88  VCH-DOC-TYPE-ESTIMATION    VALUE "ESTIMATION".               
000330     05  VCH-AGENCY-NAME            PIC X(30).                            
000340     05  VCH-PERIOD-NUMBER          PIC 9(03).                            
000350     05  VCH-PERIOD-DATE            PIC X(10).                            
000360     05  VCH-CONTRACT-ID            PIC X(20).                            
000370     05  VCH-ORIGINAL-AMOUNT        PIC S9(13)V99.                        
000380     05  VCH-CURRENT-TOTAL-AMOUNT   PIC S9(13)V99.                        
000390     05  VCH-PREPAYMENT-TOTAL       PIC S9(13)V99.                        
000400     05  VCH-AMT-C                  PIC S9(13)V99.                        
000410     05  VCH-AMT-D                  PIC S9(13)V99.                        
000420     05  VCH-AMT-E                  PIC S9(13)V99.                        
000430     05  VCH-AMT-F                  PIC S9(13)V99.                        
000440     05  VCH-AMT-G                  PIC S9(13)V99.                        
000450     05  VCH-AMT-H                  PIC S9(13)V99.                        
000460     05  VCH-AMT-K                  PIC S9(13)V99.                        
000470     05  VCH-DECLARED-TOTAL         PIC S9(13)V99.                        
000480     05  VCH-PREV-ACCUMULATION      PIC S9(13)V99.                        
000490     05  VCH-CURR-ACCUMULATION      PIC S9(13)V99.                        
000500     05  VCH-ITEM-COUNT             PIC 9(03).                            
000510     05  VCH-PROGRESS-PCT           PIC S9(03)V99.                        
000520     05  VCH-ACCEPT-FLAG            PIC X(01).                            
000530         88  VCH-ACCEPTED               VALUE "Y".                        
000540     05  VCH-ELAPSED-MONTHS         PIC 9(03).                            
000550     05  VCH-ROUNDING-RULE          PIC X(05).                            
000560         88  VCH-RULE-ROUND             VALUE "ROUND".                    
000570         88  VCH-RULE-FLOOR             VALUE "FLOOR".                    
000580         88  VCH-RULE-CEIL              VALUE "CEIL".                     
000590     05  FILLER                     PIC X(13).                            
000600*----------------------------------------------------------------         
000610                                                                          
